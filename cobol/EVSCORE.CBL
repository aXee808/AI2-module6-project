000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  EVSCORE.
000030 AUTHOR. J. SAYLES.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 03/14/89.
000060 DATE-COMPILED. 03/14/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080*****************************************************************
000090*  THIS PROGRAM SCORES INCOMING IT RESOURCE INCIDENT EVENTS
000100*  FOR FAILURE PROBABILITY AND FILES THEM INTO THE RESOURCE
000110*  EVENT MASTER, REPLACING ANY PRIOR EVENT ON FILE FOR THE
000120*  SAME RESOURCE/EVENT-ID COMBINATION.
000130*
000140*  MODIFICATION LOG:
000150*  -----------------
000160*  03/14/89  JFS  ORIGINAL PROGRAM.  SCORES EACH INCOMING EVENT
000170*                 AGAINST THE FAILURE PROBABILITY TABLE AND
000180*                 FILES IT TO THE RESOURCE EVENT MASTER.
000190*  11/02/90  JFS  ADDED HARDWARE_MAINTENANCE_STOP AND
000200*                 SOFTWARE_UPDATE TO THE SCORE TABLE PER
000210*                 IT-OPS REQUEST #4471.
000220*  06/19/92  RGM  CORRECTED DUPLICATE EVENT HANDLING - MASTER
000230*                 ENTRY IS NOW REPLACED RATHER THAN DUPLICATED
000240*                 WHEN THE SAME EVENT-ID ARRIVES TWICE FOR THE
000250*                 SAME RESOURCE.  TICKET #5820.
000260*  02/08/94  RGM  MASTER TABLE SIZE RAISED FROM 500 TO 2000
000270*                 ENTRIES - GATEWAY SITE WAS OVERFLOWING THE
000280*                 TABLE DURING BACKLOG CATCH-UP RUNS.
000290*  09/30/96  LKP  ADDED RECORD COUNTS TO THE END-OF-JOB DISPLAY
000300*                 LINES FOR THE OPERATOR CONSOLE LOG.
000310*  12/11/98  LKP  Y2K REMEDIATION - WS-CUR-YYYY WIDENED TO A
000320*                 FULL 4-DIGIT YEAR; THE STORED-AT TIMESTAMP
000330*                 NO LONGER TRUNCATES THE CENTURY.  TICKET
000340*                 #7734.                                          Y2K7734
000350*  01/22/99  LKP  VERIFIED AGAINST TEST DECK FOR CENTURY
000360*                 ROLLOVER - NO FURTHER CHANGE REQUIRED.
000370*  05/03/01  DMT  SOFTWARE_SERVICE_FAILURE ADDED TO SCORE TABLE;
000380*                 HAD BEEN FALLING THROUGH TO THE DEFAULT
000390*                 PROBABILITY.  TICKET #8852.
000400*  07/14/03  DMT  ADDED CPU_OVERFLOW ENTRY TO SCORE TABLE SO
000410*                 THE AUTOMATE FLOOR MONITORS SCORE CORRECTLY.
000411*  04/09/04  DMT  470-MERGE-EVENT'S DEDUP SEARCH WAS BOUNDED
000412*                 ONLY BY THE OCCURS 2000 LIMIT, NOT BY
000413*                 WS-MASTER-COUNT, SO A RUN WITH FEWER THAN 2000
000414*                 EVENTS ON FILE COULD SEARCH INTO UNLOADED TABLE
000415*                 SLOTS.  ADDED A WHEN CLAUSE TO STOP THE SEARCH
000416*                 AT WS-MASTER-COUNT AND AN INITIALIZE OF
000417*                 WS-MASTER-TABLE IN 000-HOUSEKEEPING, SAME FIX AS
000418*                 CO2RPT AND ENERGYMD GOT THIS SAME DAY.  TICKET
000419*                 #9951.
000420*****************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-390.
000460 OBJECT-COMPUTER. IBM-390.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT EVTIN
000520     ASSIGN TO EVTIN
000530       FILE STATUS IS EI-STATUS.
000540
000550     SELECT MSTIN
000560     ASSIGN TO MSTIN
000570       FILE STATUS IS MI-STATUS.
000580
000590     SELECT MSTOUT
000600     ASSIGN TO MSTOUT
000610       FILE STATUS IS MO-STATUS.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  EVTIN
000660     RECORDING MODE IS F
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 143 CHARACTERS
000690     BLOCK CONTAINS 0 RECORDS
000700     DATA RECORD IS EVTIN-REC.
000710 01  EVTIN-REC                   PIC X(143).
000720
000730 FD  MSTIN
000740     RECORDING MODE IS F
000750     LABEL RECORDS ARE STANDARD
000760     RECORD CONTAINS 170 CHARACTERS
000770     BLOCK CONTAINS 0 RECORDS
000780     DATA RECORD IS MSTIN-REC.
000790 01  MSTIN-REC                   PIC X(170).
000800
000810 FD  MSTOUT
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 170 CHARACTERS
000850     BLOCK CONTAINS 0 RECORDS
000860     DATA RECORD IS MSTOUT-REC.
000870 01  MSTOUT-REC                  PIC X(170).
000880
000890 WORKING-STORAGE SECTION.
000900
000910 01  FILE-STATUS-CODES.
000920     05  EI-STATUS                PIC X(2).
000930         88 EI-EOF                 VALUE '10'.
000940     05  MI-STATUS                 PIC X(2).
000950         88 MI-EOF                  VALUE '10'.
000960     05  MO-STATUS                  PIC X(2).
000970     05  FILLER                      PIC X(02).
000980
000990 77  MORE-RECORDS-SW              PIC X(1)   VALUE SPACE.
001000     88 NO-MORE-EVENTS                        VALUE 'N'.
001010 77  WS-MASTER-EOF-SW             PIC X(1)   VALUE SPACE.
001020     88 NO-MORE-MASTER                        VALUE 'Y'.
001030 77  WS-EVENT-SCORE               PIC 9V9(4) VALUE 0.
001040 77  WS-CURRENT-TS                PIC X(19)  VALUE SPACES.
001050
001060 01  WS-COUNTERS-AND-ACCUMULATORS.
001070     05  WS-EVENTS-READ            PIC S9(4) COMP VALUE 0.
001080     05  WS-EVENTS-WRITTEN         PIC S9(4) COMP VALUE 0.
001090     05  WS-MASTER-COUNT           PIC S9(4) COMP VALUE 0.
001100     05  FILLER                    PIC X(02).
001110
001120*** RAW ACCEPT AREAS AND THEIR BROKEN-OUT DATE/TIME VIEWS
001130 01  WS-RAW-DATE-AREA.
001140     05  WS-RAW-DATE               PIC 9(8).
001150     05  FILLER                    PIC X(01).
001160 01  WS-DATE-FIELDS REDEFINES WS-RAW-DATE-AREA.
001170     05  WS-CUR-YYYY               PIC 9(4).
001180     05  WS-CUR-MM                 PIC 9(2).
001190     05  WS-CUR-DD                 PIC 9(2).
001200
001210 01  WS-RAW-TIME-AREA.
001220     05  WS-RAW-TIME               PIC 9(8).
001230     05  FILLER                    PIC X(01).
001240 01  WS-TIME-FIELDS REDEFINES WS-RAW-TIME-AREA.
001250     05  WS-CUR-HH                 PIC 9(2).
001260     05  WS-CUR-MN                 PIC 9(2).
001270     05  WS-CUR-SS                 PIC 9(2).
001280     05  WS-CUR-HS                 PIC 9(2).
001290
001300*** FAILURE SCORE TABLE - LOADED BY VALUE, SEARCHED BY EVENT TYPE
001310 01  WS-SCORE-VALUES.
001320     05  FILLER PIC X(30) VALUE 'hardware_failure'.
001330     05  FILLER PIC 9V9(4) VALUE 0.9000.
001340     05  FILLER PIC X(30) VALUE 'operating_system_failure'.
001350     05  FILLER PIC 9V9(4) VALUE 0.8000.
001360     05  FILLER PIC X(30) VALUE 'software_service_failure'.
001370     05  FILLER PIC 9V9(4) VALUE 0.6000.
001380     05  FILLER PIC X(30) VALUE 'cpu_overflow'.
001390     05  FILLER PIC 9V9(4) VALUE 0.5000.
001400     05  FILLER PIC X(30) VALUE 'hardware_maintenance_stop'.
001410     05  FILLER PIC 9V9(4) VALUE 0.2000.
001420     05  FILLER PIC X(30) VALUE 'operating_system_update'.
001430     05  FILLER PIC 9V9(4) VALUE 0.2000.
001440     05  FILLER PIC X(30) VALUE 'software_maintenance_stop'.
001450     05  FILLER PIC 9V9(4) VALUE 0.1000.
001460     05  FILLER PIC X(30) VALUE 'software_update'.
001470     05  FILLER PIC 9V9(4) VALUE 0.1000.
001480     05  FILLER PIC X(01) VALUE SPACE.
001490 01  WS-SCORE-TABLE REDEFINES WS-SCORE-VALUES.
001500     05  WS-SCORE-ENTRY OCCURS 8 TIMES
001510                        INDEXED BY SCR-IDX.
001520         10  SCR-EVENT-TYPE        PIC X(30).
001530         10  SCR-PROBABILITY       PIC 9V9(4).
001540
001550*** RESOURCE EVENT MASTER - HELD ENTIRELY IN CORE FOR THE RUN
001560 01  WS-MASTER-TABLE.
001570     05  WS-MASTER-ENTRY OCCURS 2000 TIMES
001580                         INDEXED BY MST-IDX.
001590         10  MST-RESOURCE-ID       PIC X(30).
001600         10  MST-RESOURCE-TYPE     PIC X(16).
001610         10  MST-EVENT-ID          PIC X(20).
001620         10  MST-EVENT-TYPE        PIC X(30).
001630         10  MST-START-TS          PIC X(19).
001640         10  MST-END-TS            PIC X(19).
001650         10  MST-DURATION-SEC      PIC 9(9).
001660         10  MST-FAILURE-PROB      PIC 9V9(4).
001670         10  MST-STORED-TS         PIC X(19).
001680         10  FILLER                PIC X(03).
001690
001700     COPY EVNTREC.
001710
001720     COPY STOREVT.
001730
001740 PROCEDURE DIVISION.
001750     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001760     PERFORM 100-MAINLINE THRU 100-EXIT
001770             UNTIL NO-MORE-EVENTS.
001780     PERFORM 800-REWRITE-MASTER THRU 800-EXIT.
001790     PERFORM 900-CLEANUP THRU 900-EXIT.
001800     MOVE +0 TO RETURN-CODE.
001810     GOBACK.
001820
001830 000-HOUSEKEEPING.
001840     DISPLAY "EVSCORE - HOUSEKEEPING".
001850     OPEN INPUT EVTIN.
001860     OPEN INPUT MSTIN.
001870     OPEN OUTPUT MSTOUT.
001880
001890     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS,
001900                WS-EVNT-REC,
001901                WS-STORE-REC,
001902                WS-MASTER-TABLE.
001920
001930     PERFORM 050-READ-MSTIN THRU 050-EXIT.
001940     PERFORM 055-LOAD-MASTER THRU 055-EXIT
001950             UNTIL NO-MORE-MASTER.
001960
001970     PERFORM 400-READ-EVTIN THRU 400-EXIT.
001980 000-EXIT.
001990     EXIT.
002000
002010 050-READ-MSTIN.
002020     READ MSTIN INTO WS-STORE-REC
002030         AT END
002040         MOVE 'Y' TO WS-MASTER-EOF-SW
002050     END-READ.
002060 050-EXIT.
002070     EXIT.
002080
002090 055-LOAD-MASTER.
002100*** COPY THE MASTER RECORD JUST READ INTO THE IN-CORE TABLE
002110     ADD +1 TO WS-MASTER-COUNT.
002120     SET MST-IDX TO WS-MASTER-COUNT.
002130     MOVE STO-RESOURCE-ID    TO MST-RESOURCE-ID(MST-IDX).
002140     MOVE STO-RESOURCE-TYPE  TO MST-RESOURCE-TYPE(MST-IDX).
002150     MOVE STO-EVENT-ID       TO MST-EVENT-ID(MST-IDX).
002160     MOVE STO-EVENT-TYPE     TO MST-EVENT-TYPE(MST-IDX).
002170     MOVE STO-START-TS       TO MST-START-TS(MST-IDX).
002180     MOVE STO-END-TS         TO MST-END-TS(MST-IDX).
002190     MOVE STO-DURATION-SEC   TO MST-DURATION-SEC(MST-IDX).
002200     MOVE STO-FAILURE-PROB   TO MST-FAILURE-PROB(MST-IDX).
002210     MOVE STO-STORED-TS      TO MST-STORED-TS(MST-IDX).
002220
002230     PERFORM 050-READ-MSTIN THRU 050-EXIT.
002240 055-EXIT.
002250     EXIT.
002260
002270 100-MAINLINE.
002280     PERFORM 450-SCORE-EVENT THRU 450-EXIT.
002290     PERFORM 460-STAMP-TIMESTAMP THRU 460-EXIT.
002300     PERFORM 470-MERGE-EVENT THRU 470-EXIT.
002310     PERFORM 400-READ-EVTIN THRU 400-EXIT.
002320 100-EXIT.
002330     EXIT.
002340
002350 400-READ-EVTIN.
002360     READ EVTIN INTO WS-EVNT-REC
002370         AT END
002380         MOVE 'N' TO MORE-RECORDS-SW
002390         GO TO 400-EXIT
002400     END-READ.
002410     ADD +1 TO WS-EVENTS-READ.
002420 400-EXIT.
002430     EXIT.
002440
002450 450-SCORE-EVENT.
002460*** FAILURE-SCORER - EXACT MATCH ON EVENT TYPE, ELSE DEFAULT
002470     SET SCR-IDX TO 1.
002480     SEARCH WS-SCORE-ENTRY
002490         AT END
002500             MOVE 0.3000 TO WS-EVENT-SCORE
002510         WHEN SCR-EVENT-TYPE(SCR-IDX) = EVT-EVENT-TYPE
002520             MOVE SCR-PROBABILITY(SCR-IDX) TO WS-EVENT-SCORE
002530     END-SEARCH.
002540 450-EXIT.
002550     EXIT.
002560
002570 460-STAMP-TIMESTAMP.
002580     ACCEPT WS-RAW-DATE FROM DATE YYYYMMDD.
002590     ACCEPT WS-RAW-TIME FROM TIME.
002600     STRING WS-CUR-YYYY '-' WS-CUR-MM '-' WS-CUR-DD 'T'
002610            WS-CUR-HH ':' WS-CUR-MN ':' WS-CUR-SS
002620            DELIMITED BY SIZE INTO WS-CURRENT-TS.
002630 460-EXIT.
002640     EXIT.
002650
002660 470-MERGE-EVENT.
002670*** DEDUP KEY IS (RESOURCE-ID, EVENT-ID) - REPLACE OR APPEND
002671*    TICKET #9951 - SEARCH IS NOW BOUNDED BY WS-MASTER-COUNT,       #9951
002672*    NOT JUST THE OCCURS 2000 LIMIT, SO A MERGE ON A SMALLER      #9951   
002673*    MASTER CAN NEVER WANDER INTO AN UNLOADED TABLE SLOT.         #9951   
002680     SET MST-IDX TO 1.
002690     SEARCH WS-MASTER-ENTRY
002700         AT END
002710             PERFORM 475-APPEND-MASTER THRU 475-EXIT
002711         WHEN MST-IDX > WS-MASTER-COUNT
002712             CONTINUE
002720         WHEN MST-RESOURCE-ID(MST-IDX) = EVT-RESOURCE-ID
002730          AND MST-EVENT-ID(MST-IDX)    = EVT-EVENT-ID
002740             PERFORM 480-REPLACE-MASTER THRU 480-EXIT
002750     END-SEARCH.
002760 470-EXIT.
002770     EXIT.
002780
002790 475-APPEND-MASTER.
002800     ADD +1 TO WS-MASTER-COUNT.
002810     SET MST-IDX TO WS-MASTER-COUNT.
002820     PERFORM 490-FILL-MASTER-ENTRY THRU 490-EXIT.
002830 475-EXIT.
002840     EXIT.
002850
002860 480-REPLACE-MASTER.
002870     PERFORM 490-FILL-MASTER-ENTRY THRU 490-EXIT.
002880 480-EXIT.
002890     EXIT.
002900
002910 490-FILL-MASTER-ENTRY.
002920     MOVE EVT-RESOURCE-ID    TO MST-RESOURCE-ID(MST-IDX).
002930     MOVE EVT-RESOURCE-TYPE  TO MST-RESOURCE-TYPE(MST-IDX).
002940     MOVE EVT-EVENT-ID       TO MST-EVENT-ID(MST-IDX).
002950     MOVE EVT-EVENT-TYPE     TO MST-EVENT-TYPE(MST-IDX).
002960     MOVE EVT-START-TS       TO MST-START-TS(MST-IDX).
002970     MOVE EVT-END-TS         TO MST-END-TS(MST-IDX).
002980     MOVE EVT-DURATION-SEC   TO MST-DURATION-SEC(MST-IDX).
002990     MOVE WS-EVENT-SCORE     TO MST-FAILURE-PROB(MST-IDX).
003000     MOVE WS-CURRENT-TS      TO MST-STORED-TS(MST-IDX).
003010 490-EXIT.
003020     EXIT.
003030
003040 800-REWRITE-MASTER.
003050     PERFORM 810-WRITE-ONE-MASTER THRU 810-EXIT
003060             VARYING MST-IDX FROM 1 BY 1
003070             UNTIL MST-IDX > WS-MASTER-COUNT.
003080 800-EXIT.
003090     EXIT.
003100
003110 810-WRITE-ONE-MASTER.
003120     WRITE MSTOUT-REC FROM WS-MASTER-ENTRY(MST-IDX).
003130     ADD +1 TO WS-EVENTS-WRITTEN.
003140 810-EXIT.
003150     EXIT.
003160
003170 900-CLEANUP.
003180     DISPLAY "EVSCORE - EVENTS READ    " WS-EVENTS-READ.
003190     DISPLAY "EVSCORE - MASTER RECORDS " WS-EVENTS-WRITTEN.
003200     CLOSE EVTIN.
003210     CLOSE MSTIN.
003220     CLOSE MSTOUT.
003230     DISPLAY "EVSCORE - NORMAL END OF JOB".
003240 900-EXIT.
003250     EXIT.
