000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CO2RPT.
000300 AUTHOR.        R G MCNALLY.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    M O D I F I C A T I O N   L O G                            *
001000*****************************************************************
001100*  04/02/89  RGM  ORIGINAL - WEEKLY RESOURCE USAGE ROLL-UP AND  *
001200*                  REPORT, MODELED ON THE STATE SALARY          *
001300*                  CONTROL-BREAK PROGRAM.                       *
001400*  09/14/89  RGM  ADDED CATEGORY SUBTOTAL SECTION TO REPORT.    *
001500*  02/27/90  RGM  ADDED EXECUTIVE SUMMARY PAGE FRONT MATTER.    *
001600*  08/11/91  JFS  CORRECTED WEEK-WINDOW ARITHMETIC AT MONTH     *
001700*                  BOUNDARY, TICKET #4417.                     *
001800*  01/05/93  JFS  ADDED RECOMMENDATION TEXT BLOCK AT END OF     *
001900*                  REPORT PER ENERGY COMMITTEE REQUEST.         *
002000*  06/30/94  RGM  SUMMARY RECORDS NOW WRITTEN TO SUMOUT FOR     *
002100*                  DOWNSTREAM TOP-EMITTER EXTRACT.              *
002200*  03/18/96  LKP  WIDENED ENERGY ACCUMULATORS, OVERFLOW SEEN    *
002300*                  ON LARGE SITES, TICKET #6031.                *
002400*  11/02/98  LKP  Y2K REMEDIATION - WIDENED ALL YEAR FIELDS TO    Y2K7734
002500*                  FOUR DIGITS AND REWORKED LEAP-YEAR TEST.       Y2K7734
002600*  01/21/99  LKP  CENTURY ROLLOVER VERIFIED ON TEST DECK.         Y2K7734
002700*  07/09/01  DMT  ADDED CPU-OVERFLOW EVENT TO ADJUSTMENT LOGIC, *
002800*                  TICKET #8811.                                *
002900*  10/03/03  DMT  REVISED SORT OF DETAIL SECTION - TYPE         *
003000*                  ASCENDING THEN CO2 DESCENDING PER AUDIT      *
003100*                  REQUEST, TICKET #9290.                      *
003110*  03/16/04  DMT  250-ADJUST-ENERGY WAS MATCHING EVENT TYPE    *
003120*                  AGAINST A FIXED LIST OF LITERALS AND MISSING*
003130*                  NEW TYPES LIKE FAN-FAILURE.  NOW SCANS THE  *
003140*                  TYPE FOR THE FAILURE/MAINTENANCE-STOP/      *
003150*                  UPDATE SUBSTRINGS, TICKET #9944.            *
003160*  04/09/04  DMT  220-FIND-SUMMARY-ROW'S SEARCH WAS BOUNDED     *
003170*                  ONLY BY THE OCCURS 40 LIMIT.  ADDED A WHEN   *
003180*                  CLAUSE SO IT STOPS AT WS-SUMM-COUNT,         *
003190*                  TICKET #9951.                                *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT MSTIN   ASSIGN TO MSTIN
004100         FILE STATUS IS WS-MSTIN-STATUS.
004200     SELECT SUMOUT  ASSIGN TO SUMOUT
004300         FILE STATUS IS WS-SUMOUT-STATUS.
004400     SELECT RPTOUT  ASSIGN TO RPTOUT
004500         FILE STATUS IS WS-RPTOUT-STATUS.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  MSTIN
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD.
005100 01  MSTIN-REC                  PIC X(170).
005200 FD  SUMOUT
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD.
005500 01  SUMOUT-REC                 PIC X(80).
005600 FD  RPTOUT
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900 01  RPTOUT-REC                 PIC X(132).
006000 WORKING-STORAGE SECTION.
006100*****************************************************************
006200*    FILE STATUS AND SWITCHES                                  *
006300*****************************************************************
006400 01  WS-FILE-STATUS-CODES.
006500     05  WS-MSTIN-STATUS        PIC X(02).
006600         88  MI-EOF              VALUE '10'.
006700     05  WS-SUMOUT-STATUS       PIC X(02).
006800     05  WS-RPTOUT-STATUS       PIC X(02).
006900     05  FILLER                 PIC X(02).
007000*****************************************************************
007100*    COPYBOOKS - SHARED RECORD LAYOUTS                         *
007200*****************************************************************
007300     COPY STOREVT.
007400     COPY SUMREC.
007500*****************************************************************
007600*    DATE/TIME WORK AREAS - "NOW" IS ACCEPTed, NEVER A FUNCTION  *
007700*****************************************************************
007800 01  WS-RAW-DATE-AREA           PIC 9(08).
007900 01  WS-DATE-FIELDS REDEFINES WS-RAW-DATE-AREA.
008000     05  WS-CUR-YYYY            PIC 9(04).
008100     05  WS-CUR-MM              PIC 9(02).
008200     05  WS-CUR-DD              PIC 9(02).
008300 01  WS-RAW-TIME-AREA           PIC 9(08).
008400 01  WS-TIME-FIELDS REDEFINES WS-RAW-TIME-AREA.
008500     05  WS-CUR-HH              PIC 9(02).
008600     05  WS-CUR-MN              PIC 9(02).
008700     05  WS-CUR-SS              PIC 9(02).
008800     05  WS-CUR-HS              PIC 9(02).
008900 77  WS-WINDOW-END              PIC X(19).
009000 77  WS-WINDOW-START            PIC X(19).
009100 77  WS-WIN-YYYY                PIC 9(04).
009200 77  WS-WIN-MM                  PIC 9(02).
009300 77  WS-WIN-DD                  PIC 9(02).
009400 77  WS-WIN-DAY                 PIC S9(03) COMP.
009500*****************************************************************
009600*    DAYS-IN-MONTH TABLE, FEBRUARY PATCHED BY 125-LEAP-CHECK    *
009700*****************************************************************
009800 01  WS-DAYS-IN-MONTH-VALUES.
009900     05  FILLER                 PIC 9(02) VALUE 31.
010000     05  FILLER                 PIC 9(02) VALUE 28.
010100     05  FILLER                 PIC 9(02) VALUE 31.
010200     05  FILLER                 PIC 9(02) VALUE 30.
010300     05  FILLER                 PIC 9(02) VALUE 31.
010400     05  FILLER                 PIC 9(02) VALUE 30.
010500     05  FILLER                 PIC 9(02) VALUE 31.
010600     05  FILLER                 PIC 9(02) VALUE 31.
010700     05  FILLER                 PIC 9(02) VALUE 30.
010800     05  FILLER                 PIC 9(02) VALUE 31.
010900     05  FILLER                 PIC 9(02) VALUE 30.
011000     05  FILLER                 PIC 9(02) VALUE 31.
011100 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
011200     05  WS-DIM                 PIC 9(02) OCCURS 12 TIMES.
011300 77  WS-LEAP-Q                  PIC 9(04) COMP.
011400 77  WS-LEAP-R4                 PIC 9(04) COMP.
011500 77  WS-LEAP-R100               PIC 9(04) COMP.
011600 77  WS-LEAP-R400               PIC 9(04) COMP.
011700*****************************************************************
011800*    POWER PROFILE TABLE - DAY (08-19) / NIGHT POWER BY TYPE    *
011900*****************************************************************
012000 01  WS-PROFILE-VALUES.
012100     05  FILLER                 PIC X(16) VALUE 'server'.
012200     05  FILLER                 PIC 9(03) VALUE 100.
012300     05  FILLER                 PIC 9(03) VALUE 070.
012400     05  FILLER                 PIC X(16) VALUE 'workstation'.
012500     05  FILLER                 PIC 9(03) VALUE 060.
012600     05  FILLER                 PIC 9(03) VALUE 000.
012700     05  FILLER                 PIC X(16) VALUE 'automate'.
012800     05  FILLER                 PIC 9(03) VALUE 300.
012900     05  FILLER                 PIC 9(03) VALUE 000.
013000     05  FILLER                 PIC X(16) VALUE 'internet_gateway'.
013100     05  FILLER                 PIC 9(03) VALUE 050.
013200     05  FILLER                 PIC 9(03) VALUE 050.
013300 01  WS-PROFILE-TABLE REDEFINES WS-PROFILE-VALUES.
013400     05  WS-PROFILE-ENTRY OCCURS 4 TIMES INDEXED BY PRF-IDX.
013500         10  PRF-RESOURCE-TYPE  PIC X(16).
013600         10  PRF-DAY-POWER      PIC 9(03).
013700         10  PRF-NIGHT-POWER    PIC 9(03).
013800*****************************************************************
013900*    BASE ENERGY / INVENTORY TABLE - 7 X 24 HOUR WINDOW        *
014000*    VALUES ARE CONSTANT FOR A FULL CALENDAR WEEK BECAUSE      *
014100*    EVERY 168-HOUR WINDOW CONTAINS EXACTLY 84 PRODUCTION      *
014200*    HOURS AND 84 OFF HOURS NO MATTER WHERE IT STARTS.         *
014300*****************************************************************
014400 01  WS-BASE-VALUES.
014500     05  FILLER                 PIC X(16) VALUE 'server'.
014600     05  FILLER                 PIC 9(07) VALUE 0014280.
014700     05  FILLER                 PIC 9(02) VALUE 10.
014800     05  FILLER                 PIC X(16) VALUE 'workstation'.
014900     05  FILLER                 PIC 9(07) VALUE 0005040.
015000     05  FILLER                 PIC 9(02) VALUE 20.
015100     05  FILLER                 PIC X(16) VALUE 'automate'.
015200     05  FILLER                 PIC 9(07) VALUE 0025200.
015300     05  FILLER                 PIC 9(02) VALUE 05.
015400     05  FILLER                 PIC X(16) VALUE 'internet_gateway'.
015500     05  FILLER                 PIC 9(07) VALUE 0008400.
015600     05  FILLER                 PIC 9(02) VALUE 01.
015700 01  WS-BASE-TABLE REDEFINES WS-BASE-VALUES.
015800     05  WS-BASE-ENTRY OCCURS 4 TIMES INDEXED BY BAS-IDX.
015900         10  BAS-RESOURCE-TYPE  PIC X(16).
016000         10  BAS-ENERGY-WH      PIC 9(07).
016100         10  BAS-INVENTORY-COUNT PIC 9(02).
016200*****************************************************************
016300*    MASTER EVENT TABLE LOADED FROM MSTIN                      *
016400*****************************************************************
016500 77  WS-MASTER-COUNT            PIC S9(04) COMP VALUE 0.
016600 01  WS-MASTER-TABLE.
016700     05  WS-MASTER-ENTRY OCCURS 2000 TIMES INDEXED BY MST-IDX.
016800         10  MST-RESOURCE-ID    PIC X(30).
016900         10  MST-RESOURCE-TYPE  PIC X(16).
017000         10  MST-EVENT-ID       PIC X(20).
017100         10  MST-EVENT-TYPE     PIC X(30).
017800             88  OVERLOAD-TYPE
017900                 VALUE 'cpu_overflow' 'cpu_overload'.
018200         10  MST-START-TS       PIC X(19).
018300         10  MST-END-TS         PIC X(19).
018400         10  MST-DURATION-SEC   PIC 9(09).
018500         10  MST-FAILURE-PROB   PIC 9V9(04).
018600         10  MST-STORED-TS      PIC X(19).
018700         10  FILLER             PIC X(03).
018800*****************************************************************
018900*    RESOURCE SUMMARY TABLE - ONE ENTRY PER INVENTORY RESOURCE, *
019000*    PRE-LOADED AT BASE ENERGY.  A RESOURCE LEFT UNTOUCHED BY   *
019100*    ANY EVENT IS THE "REMAINDER" ROW THE SOURCE SYNTHESIZES.   *
019200*****************************************************************
019300 77  WS-SUMM-COUNT              PIC S9(04) COMP VALUE 0.
019400 01  WS-SUMM-TABLE.
019500     05  WS-SUMM-ENTRY OCCURS 40 TIMES INDEXED BY SUM-IDX.
019600         10  SUM-RESOURCE-ID    PIC X(30).
019700         10  SUM-RESOURCE-TYPE  PIC X(16).
019800         10  SUM-TYPE-IDX       PIC 9(01) COMP.
019900         10  SUM-ENERGY-WH      PIC S9(09)V99 COMP-3.
020000         10  SUM-EVENT-COUNT    PIC 9(04) COMP.
020100         10  SUM-PROB-TOTAL     PIC 9(05)V9(04) COMP-3.
020200         10  SUM-HAS-EVENTS     PIC X(01).
020300             88  SUM-ROW-HAS-EVENTS VALUE 'Y'.
020400         10  SUM-ENERGY-KWH     PIC S9(07)V99 COMP-3.
020500         10  SUM-CO2-KG         PIC S9(07)V99 COMP-3.
020600         10  SUM-AVG-PROB       PIC 9V9(04) COMP-3.
020700         10  FILLER             PIC X(04).
020800 77  WS-SUFFIX                  PIC 9(02) COMP.
020900 77  WS-SUFFIX-DISPLAY          PIC 99.
021000 77  WS-BUILT-ID                PIC X(30).
021100 77  WS-FOUND-SW                PIC X(01).
021200     88  SUM-ROW-FOUND           VALUE 'Y'.
021300*****************************************************************
021400*    EVENT ADJUSTMENT WORK AREAS                                *
021500*****************************************************************
021600 77  WS-EVENT-HOUR              PIC 9(02).
021700 77  WS-EVENT-POWER             PIC 9(03).
021800 77  WS-DURATION-HOURS          PIC S9(05)V9(04) COMP-3.
021810*    TICKET #9944 - EVENT TYPE IS SCANNED FOR THESE SUBSTRINGS    #9944
021820*    RATHER THAN MATCHED WHOLE, SO UNLISTED TYPES LIKE            #9944
021830*    FAN-FAILURE STILL DRAW THE FAILURE ADJUSTMENT BELOW.         #9944
021840 77  WS-TALLY-FAILURE           PIC 9(03) COMP.
021850 77  WS-TALLY-MAINT-STOP        PIC 9(03) COMP.
021860 77  WS-TALLY-UPDATE            PIC 9(03) COMP.
021900*****************************************************************
022000*    TYPE ROLL-UP / GRAND TOTAL WORK AREAS                      *
022100*****************************************************************
022200 01  WS-TYPE-ACCUM-TABLE.
022300     05  WS-TYPE-ACCUM OCCURS 4 TIMES INDEXED BY ROL-IDX.
022400         10  ROL-SUM-ADJ-MINUS-BASE PIC S9(09)V99 COMP-3.
022500         10  ROL-COUNT-WITH-EVENTS  PIC 9(02) COMP.
022600         10  FILLER             PIC X(04).
022700 01  WS-TOTALS-REC.
022800     05  TOT-ENERGY-WH          PIC S9(11)V99 COMP-3.
022900     05  TOT-ENERGY-KWH         PIC S9(09)V99 COMP-3.
023000     05  TOT-CO2-KG             PIC S9(07)V99 COMP-3.
023100     05  TOT-CO2-BY-TYPE    OCCURS 4 TIMES PIC S9(07)V99 COMP-3.
023200     05  TOT-ENERGY-BY-TYPE OCCURS 4 TIMES PIC S9(11)V99 COMP-3.
023300     05  FILLER                 PIC X(06).
023400 77  WS-PROB-PCT                PIC 9(03)V99 COMP-3.
023500*****************************************************************
023600*    DETAIL ROW SORT WORK AREAS                                 *
023700*****************************************************************
023800 77  WS-SORT-I                  PIC S9(04) COMP.
023900 77  WS-SORT-J                  PIC S9(04) COMP.
024000 77  WS-SORT-NEXT-IDX           PIC S9(04) COMP.
024100 01  WS-SORT-HOLD.
024200     05  HOLD-RESOURCE-ID       PIC X(30).
024300     05  HOLD-RESOURCE-TYPE     PIC X(16).
024400     05  HOLD-TYPE-IDX          PIC 9(01) COMP.
024500     05  HOLD-ENERGY-WH         PIC S9(09)V99 COMP-3.
024600     05  HOLD-EVENT-COUNT       PIC 9(04) COMP.
024700     05  HOLD-PROB-TOTAL        PIC 9(05)V9(04) COMP-3.
024800     05  HOLD-HAS-EVENTS        PIC X(01).
024900     05  HOLD-ENERGY-KWH        PIC S9(07)V99 COMP-3.
025000     05  HOLD-CO2-KG            PIC S9(07)V99 COMP-3.
025100     05  HOLD-AVG-PROB          PIC 9V9(04) COMP-3.
025200*****************************************************************
025300*    ADVICE TEXT CONSTANTS                                      *
025400*****************************************************************
025500 01  WS-ADVICE-SERVER           PIC X(120) VALUE
025600     'Consider server virtualization and consolidation to reduce th
025700-    'e number of physical servers, potentially reducing CO2 emissi
025800-    'ons by 20-30%.'.
025900 01  WS-ADVICE-AUTOMATE         PIC X(120) VALUE
026000     'Optimize automate scheduling to reduce unnecessary runtime du
026100-    'ring non-production hours, reducing energy consumption.'.
026200 01  WS-ADVICE-WORKSTATION      PIC X(120) VALUE
026300     'Implement workstation power management policies to automatica
026400-    'lly shut down or hibernate workstations during non-business h
026500-    'ours.'.
026600 01  WS-ADVICE-DEFAULT          PIC X(120) VALUE
026700     'Implement power management policies across all IT resources
026800-    'to reduce energy consumption during idle periods.'.
026900 01  WS-ADVICE-HIGH-FAILURE     PIC X(150) VALUE
027000     'Address high failure probability resources proactively to pr
027100-    'event unexpected downtime and optimize maintenance schedules,
027200-    ' reducing overall energy waste.'.
027300 01  WS-ADVICE-MONITOR          PIC X(150) VALUE
027400     'Regularly monitor and maintain IT resources to ensure optimal
027500-    ' energy efficiency and prevent energy waste from degraded per
027600-    'formance.'.
027700 01  WS-ADVICE-RENEWABLE        PIC X(150) VALUE
027800     'Consider migrating to renewable energy sources or implementin
027900-    'g energy-efficient hardware upgrades to significantly reduce
028000-    'carbon footprint.'.
028100 01  WS-ADVICE-MONITOR-RT       PIC X(150) VALUE
028200     'Implement real-time energy monitoring to identify and address
028300-    ' energy consumption anomalies and optimize resource utilizati
028400-    'on.'.
028500 01  WS-ADVICE-LINE-1           PIC X(120).
028600 01  WS-ADVICE-LINE-2           PIC X(150).
028700 01  WS-ADVICE-LINE-3           PIC X(150).
028800 77  WS-HIGHEST-TYPE-IDX        PIC 9(01) COMP.
028900 77  WS-HIGH-FAILURE-SW         PIC X(01).
029000     88  HIGH-FAILURE-FOUND      VALUE 'Y'.
029100*****************************************************************
029200*    PRINT LINES                                                *
029300*****************************************************************
029400 01  WS-BLANK-LINE              PIC X(132) VALUE SPACES.
029500 01  WS-BANNER-LINE.
029600     05  WS-BANNER-TEXT         PIC X(80)  VALUE ALL '='.
029700     05  FILLER                 PIC X(52)  VALUE SPACES.
029800 01  WS-TITLE-LINE.
029900     05  FILLER                 PIC X(20)  VALUE SPACES.
030000     05  WS-TITLE-TEXT          PIC X(40)  VALUE
030100         'CO2 EMISSION REPORT - WEEKLY SUMMARY'.
030200     05  FILLER                 PIC X(72)  VALUE SPACES.
030300 01  WS-PERIOD-LINE.
030400     05  FILLER                 PIC X(15)  VALUE 'Report Period: '.
030500     05  PER-START-OUT          PIC X(19).
030600     05  FILLER                 PIC X(04)  VALUE ' to '.
030700     05  PER-END-OUT            PIC X(19).
030800     05  FILLER                 PIC X(75)  VALUE SPACES.
030900 01  WS-GENERATED-LINE.
031000     05  FILLER                 PIC X(14)  VALUE 'Generated At: '.
031100     05  GEN-TS-OUT             PIC X(19).
031200     05  FILLER                 PIC X(99)  VALUE SPACES.
031300 01  WS-RULE-LINE.
031400     05  WS-RULE-TEXT           PIC X(80)  VALUE ALL '-'.
031500     05  FILLER                 PIC X(52)  VALUE SPACES.
031510 01  WS-RULE40-LINE.
031520     05  WS-RULE40-TEXT         PIC X(40)  VALUE ALL '-'.
031530     05  FILLER                 PIC X(92)  VALUE SPACES.
031540 01  WS-CONTROL-KEY             PIC X(16)  VALUE SPACES.
031600 01  WS-HEADING-LINE.
031700     05  HDG-TEXT               PIC X(60).
031800     05  FILLER                 PIC X(72)  VALUE SPACES.
031900 01  WS-EXEC-CO2-LINE.
032000     05  FILLER                 PIC X(22)  VALUE
032100         'Total CO2 Emissions: '.
032200     05  EXEC-CO2-OUT           PIC Z,ZZ9.99.
032300     05  FILLER                 PIC X(03)  VALUE ' kg'.
032400     05  FILLER                 PIC X(98)  VALUE SPACES.
032500 01  WS-EXEC-NRG-LINE.
032600     05  FILLER                 PIC X(26)  VALUE
032700         'Total Energy Consumption: '.
032800     05  EXEC-NRG-OUT           PIC Z,ZZ9.99.
032900     05  FILLER                 PIC X(04)  VALUE ' kWh'.
033000     05  FILLER                 PIC X(93)  VALUE SPACES.
033100 01  WS-CATEGORY-LINE.
033200     05  CAT-TYPE-OUT           PIC X(20).
033300     05  FILLER                 PIC X(02)  VALUE ': '.
033400     05  CAT-CO2-OUT            PIC Z9.99.
033500     05  FILLER                 PIC X(09)  VALUE ' kg CO2 ('.
033600     05  CAT-COUNT-OUT          PIC Z9.
033700     05  FILLER                 PIC X(11)  VALUE ' resources)'.
033800     05  FILLER                 PIC X(78)  VALUE SPACES.
033900 01  WS-TYPE-HEADING-LINE.
034000     05  TYH-TEXT               PIC X(30).
034100     05  FILLER                 PIC X(102) VALUE SPACES.
034200 01  WS-DETAIL-LINE-5.
034300     05  FILLER                 PIC X(02)  VALUE SPACES.
034400     05  DTL-RESOURCE-ID        PIC X(30).
034500     05  FILLER                 PIC X(07)  VALUE ' | CO2:'.
034600     05  DTL-CO2-OUT            PIC ZZZZ9.99.
034700     05  FILLER                 PIC X(12)  VALUE ' kg | Energy:'.
034800     05  DTL-ENERGY-OUT         PIC ZZZZ9.99.
034900     05  FILLER                 PIC X(18)  VALUE
035000         ' kWh | Failure Prob:'.
035100     05  DTL-PROB-OUT           PIC Z9.99.
035200     05  FILLER                 PIC X(10)  VALUE '% | Events:'.
035300     05  DTL-EVENTS-OUT         PIC 9.
035400     05  FILLER                 PIC X(09)  VALUE SPACES.
035500 01  WS-ADV-LINE.
035600     05  ADV-NUM-OUT            PIC X(03).
035700     05  ADV-TEXT-OUT           PIC X(129).
035800 77  WS-ADV-NUM-1               PIC X(03) VALUE '1. '.
035900 77  WS-ADV-NUM-2               PIC X(03) VALUE '2. '.
036000 77  WS-ADV-NUM-3               PIC X(03) VALUE '3. '.
036100 PROCEDURE DIVISION.
036200 000-MAINLINE.
036300     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
036400     PERFORM 200-APPLY-EVENTS THRU 200-EXIT.
036500     PERFORM 400-FINALIZE-SUMMARY THRU 400-EXIT.
036600     PERFORM 450-WRITE-SUMOUT THRU 450-EXIT.
036700     PERFORM 340-TYPE-ROLLUP THRU 340-EXIT.
036800     PERFORM 440-SORT-DETAIL-ROWS THRU 440-EXIT.
036900     PERFORM 700-SELECT-ADVICE THRU 700-EXIT.
037000     PERFORM 500-PRINT-REPORT THRU 500-EXIT.
037100     PERFORM 900-CLEANUP THRU 900-EXIT.
037200     STOP RUN.
037300 010-HOUSEKEEPING.
037400     OPEN INPUT MSTIN.
037500     OPEN OUTPUT SUMOUT.
037600     OPEN OUTPUT RPTOUT.
037700     PERFORM 020-READ-MSTIN THRU 020-EXIT.
037800     PERFORM 030-LOAD-MASTER THRU 030-EXIT
037900             UNTIL MI-EOF.
038000     PERFORM 120-COMPUTE-WINDOW THRU 120-EXIT.
038100     PERFORM 130-INIT-SUMMARY THRU 130-EXIT.
038200 010-EXIT.
038300     EXIT.
038400 020-READ-MSTIN.
038500     READ MSTIN INTO WS-STORE-REC
038600         AT END
038700             MOVE '10' TO WS-MSTIN-STATUS
038800     END-READ.
038900 020-EXIT.
039000     EXIT.
039100 030-LOAD-MASTER.
039200     ADD 1 TO WS-MASTER-COUNT.
039300     SET MST-IDX TO WS-MASTER-COUNT.
039400     MOVE STO-RESOURCE-ID   TO MST-RESOURCE-ID(MST-IDX).
039500     MOVE STO-RESOURCE-TYPE TO MST-RESOURCE-TYPE(MST-IDX).
039600     MOVE STO-EVENT-ID      TO MST-EVENT-ID(MST-IDX).
039700     MOVE STO-EVENT-TYPE    TO MST-EVENT-TYPE(MST-IDX).
039800     MOVE STO-START-TS      TO MST-START-TS(MST-IDX).
039900     MOVE STO-END-TS        TO MST-END-TS(MST-IDX).
040000     MOVE STO-DURATION-SEC  TO MST-DURATION-SEC(MST-IDX).
040100     MOVE STO-FAILURE-PROB  TO MST-FAILURE-PROB(MST-IDX).
040200     MOVE STO-STORED-TS     TO MST-STORED-TS(MST-IDX).
040300     PERFORM 020-READ-MSTIN THRU 020-EXIT.
040400 030-EXIT.
040500     EXIT.
040600*****************************************************************
040700*    120-SERIES - TRAILING 7-DAY WINDOW, NO INTRINSIC FUNCTIONS *
040800*****************************************************************
040900 120-COMPUTE-WINDOW.
041000     ACCEPT WS-RAW-DATE-AREA FROM DATE YYYYMMDD.
041100     ACCEPT WS-RAW-TIME-AREA FROM TIME.
041500     MOVE WS-CUR-YYYY TO WS-WINDOW-END(1:4).
041600     MOVE '-'         TO WS-WINDOW-END(5:1).
041700     MOVE WS-CUR-MM   TO WS-WINDOW-END(6:2).
041800     MOVE '-'         TO WS-WINDOW-END(8:1).
041900     MOVE WS-CUR-DD   TO WS-WINDOW-END(9:2).
042000     MOVE 'T'          TO WS-WINDOW-END(11:1).
042100     MOVE WS-CUR-HH   TO WS-WINDOW-END(12:2).
042200     MOVE ':'          TO WS-WINDOW-END(14:1).
042300     MOVE WS-CUR-MN   TO WS-WINDOW-END(15:2).
042400     MOVE ':'          TO WS-WINDOW-END(17:1).
042500     MOVE WS-CUR-SS   TO WS-WINDOW-END(18:2).
042600     PERFORM 125-LEAP-CHECK THRU 125-EXIT.
042700     COMPUTE WS-WIN-DAY = WS-CUR-DD - 7.
042800     IF WS-WIN-DAY > 0
042900         MOVE WS-CUR-YYYY TO WS-WIN-YYYY
043000         MOVE WS-CUR-MM   TO WS-WIN-MM
043100         MOVE WS-WIN-DAY  TO WS-WIN-DD
043200     ELSE
043300         IF WS-CUR-MM = 1
043400             COMPUTE WS-WIN-YYYY = WS-CUR-YYYY - 1
043500             MOVE 12 TO WS-WIN-MM
043600         ELSE
043700             MOVE WS-CUR-YYYY TO WS-WIN-YYYY
043800             COMPUTE WS-WIN-MM = WS-CUR-MM - 1
043900         END-IF
044000         COMPUTE WS-WIN-DD = WS-DIM(WS-WIN-MM) + WS-WIN-DAY
044100     END-IF.
044200     MOVE WS-WIN-YYYY TO WS-WINDOW-START(1:4).
044300     MOVE '-'          TO WS-WINDOW-START(5:1).
044400     MOVE WS-WIN-MM   TO WS-WINDOW-START(6:2).
044500     MOVE '-'          TO WS-WINDOW-START(8:1).
044600     MOVE WS-WIN-DD   TO WS-WINDOW-START(9:2).
044700     MOVE 'T'           TO WS-WINDOW-START(11:1).
044800     MOVE WS-CUR-HH   TO WS-WINDOW-START(12:2).
044900     MOVE ':'          TO WS-WINDOW-START(14:1).
045000     MOVE WS-CUR-MN   TO WS-WINDOW-START(15:2).
045100     MOVE ':'          TO WS-WINDOW-START(17:1).
045200     MOVE WS-CUR-SS   TO WS-WINDOW-START(18:2).
045300 120-EXIT.
045400     EXIT.
045500 125-LEAP-CHECK.
045600     MOVE 28 TO WS-DIM(2).
045700     IF WS-CUR-MM = 3
045800         DIVIDE WS-CUR-YYYY BY 4 GIVING WS-LEAP-Q
045900                 REMAINDER WS-LEAP-R4
046000         IF WS-LEAP-R4 = 0
046100             DIVIDE WS-CUR-YYYY BY 100 GIVING WS-LEAP-Q
046200                     REMAINDER WS-LEAP-R100
046300             IF WS-LEAP-R100 NOT = 0
046400                 MOVE 29 TO WS-DIM(2)
046500             ELSE
046600                 DIVIDE WS-CUR-YYYY BY 400 GIVING WS-LEAP-Q
046700                         REMAINDER WS-LEAP-R400
046800                 IF WS-LEAP-R400 = 0
046900                     MOVE 29 TO WS-DIM(2)
047000                 END-IF
047100             END-IF
047200         END-IF
047300     END-IF.
047400 125-EXIT.
047500     EXIT.
047600*****************************************************************
047700*    130-SERIES - PRE-LOAD THE FIXED INVENTORY AT BASE ENERGY   *
047800*****************************************************************
047900 130-INIT-SUMMARY.
048000     MOVE 0 TO WS-SUMM-COUNT.
048100     PERFORM 131-INIT-ONE-TYPE THRU 131-EXIT
048200             VARYING BAS-IDX FROM 1 BY 1 UNTIL BAS-IDX > 4.
048300 130-EXIT.
048400     EXIT.
048500 131-INIT-ONE-TYPE.
048600     PERFORM 132-INIT-ONE-RESOURCE THRU 132-EXIT
048700             VARYING WS-SUFFIX FROM 1 BY 1
048800             UNTIL WS-SUFFIX > BAS-INVENTORY-COUNT(BAS-IDX).
048900 131-EXIT.
049000     EXIT.
049100 132-INIT-ONE-RESOURCE.
049200     PERFORM 133-BUILD-RESOURCE-ID THRU 133-EXIT.
049300     ADD 1 TO WS-SUMM-COUNT.
049400     SET SUM-IDX TO WS-SUMM-COUNT.
049500     MOVE WS-BUILT-ID              TO SUM-RESOURCE-ID(SUM-IDX).
049600     MOVE BAS-RESOURCE-TYPE(BAS-IDX) TO SUM-RESOURCE-TYPE(SUM-IDX).
049700     MOVE BAS-IDX                  TO SUM-TYPE-IDX(SUM-IDX).
049800     MOVE BAS-ENERGY-WH(BAS-IDX)   TO SUM-ENERGY-WH(SUM-IDX).
049900     MOVE 0                        TO SUM-EVENT-COUNT(SUM-IDX).
050000     MOVE 0                        TO SUM-PROB-TOTAL(SUM-IDX).
050100     MOVE 'N'                      TO SUM-HAS-EVENTS(SUM-IDX).
050200 132-EXIT.
050300     EXIT.
050400 133-BUILD-RESOURCE-ID.
050500     MOVE WS-SUFFIX TO WS-SUFFIX-DISPLAY.
050600     IF WS-SUFFIX-DISPLAY(1:1) = '0'
050700         STRING BAS-RESOURCE-TYPE(BAS-IDX) DELIMITED BY SPACE
050800                '_' DELIMITED BY SIZE
050900                WS-SUFFIX-DISPLAY(2:1) DELIMITED BY SIZE
051000                INTO WS-BUILT-ID
051100     ELSE
051200         STRING BAS-RESOURCE-TYPE(BAS-IDX) DELIMITED BY SPACE
051300                '_' DELIMITED BY SIZE
051400                WS-SUFFIX-DISPLAY DELIMITED BY SIZE
051500                INTO WS-BUILT-ID
051600     END-IF.
051700 133-EXIT.
051800     EXIT.
051900*****************************************************************
052000*    200-SERIES - APPLY EACH WINDOW EVENT TO ITS RESOURCE ROW   *
052100*****************************************************************
052200 200-APPLY-EVENTS.
052300     PERFORM 210-APPLY-ONE-EVENT THRU 210-EXIT
052400             VARYING MST-IDX FROM 1 BY 1
052500             UNTIL MST-IDX > WS-MASTER-COUNT.
052600 200-EXIT.
052700     EXIT.
052800 210-APPLY-ONE-EVENT.
052900     IF MST-START-TS(MST-IDX) NOT = SPACES
053000        AND MST-START-TS(MST-IDX) NOT < WS-WINDOW-START
053100        AND MST-START-TS(MST-IDX) NOT > WS-WINDOW-END
053200         PERFORM 220-FIND-SUMMARY-ROW THRU 220-EXIT
053300         IF SUM-ROW-FOUND
053400             PERFORM 230-ACCUM-EVENT THRU 230-EXIT
053500             PERFORM 250-ADJUST-ENERGY THRU 250-EXIT
053600         END-IF
053700     END-IF.
053800 210-EXIT.
053900     EXIT.
054000 220-FIND-SUMMARY-ROW.
054100     MOVE 'N' TO WS-FOUND-SW.
054150*    TICKET #9951 - SEARCH IS NOW BOUNDED BY WS-SUMM-COUNT, NOT   #9951
054160*    JUST THE OCCURS 40 LIMIT, SO A LOOKUP CAN NEVER WANDER INTO  #9951
054170*    THE UNPOPULATED TAIL OF WS-SUMM-TABLE.                       #9951
054200     SET SUM-IDX TO 1.
054300     SEARCH WS-SUMM-ENTRY
054400         AT END
054500             CONTINUE
054550         WHEN SUM-IDX > WS-SUMM-COUNT
054560             CONTINUE
054600         WHEN SUM-RESOURCE-ID(SUM-IDX) = MST-RESOURCE-ID(MST-IDX)
054700             MOVE 'Y' TO WS-FOUND-SW
054800     END-SEARCH.
054900 220-EXIT.
055000     EXIT.
055100 230-ACCUM-EVENT.
055200     MOVE 'Y' TO SUM-HAS-EVENTS(SUM-IDX).
055300     ADD 1 TO SUM-EVENT-COUNT(SUM-IDX).
055400     ADD MST-FAILURE-PROB(MST-IDX) TO SUM-PROB-TOTAL(SUM-IDX).
055500 230-EXIT.
055600     EXIT.
055700 250-ADJUST-ENERGY.
055800     MOVE MST-START-TS(MST-IDX)(12:2) TO WS-EVENT-HOUR.
055900     SET PRF-IDX TO SUM-TYPE-IDX(SUM-IDX).
056000     IF WS-EVENT-HOUR >= 8 AND WS-EVENT-HOUR < 20
056100         MOVE PRF-DAY-POWER(PRF-IDX)   TO WS-EVENT-POWER
056200     ELSE
056300         MOVE PRF-NIGHT-POWER(PRF-IDX) TO WS-EVENT-POWER
056400     END-IF.
056500     COMPUTE WS-DURATION-HOURS ROUNDED =
056600             MST-DURATION-SEC(MST-IDX) / 3600.
056610     MOVE 0 TO WS-TALLY-FAILURE WS-TALLY-MAINT-STOP WS-TALLY-UPDATE.
056620     INSPECT MST-EVENT-TYPE(MST-IDX) TALLYING
056630             WS-TALLY-FAILURE FOR ALL 'failure'.
056640     INSPECT MST-EVENT-TYPE(MST-IDX) TALLYING
056650             WS-TALLY-MAINT-STOP FOR ALL 'maintenance_stop'.
056660     INSPECT MST-EVENT-TYPE(MST-IDX) TALLYING
056670             WS-TALLY-UPDATE FOR ALL 'update'.
056700     EVALUATE TRUE
056800         WHEN WS-TALLY-FAILURE > 0 OR WS-TALLY-MAINT-STOP > 0
056900             COMPUTE SUM-ENERGY-WH(SUM-IDX) ROUNDED =
057000                 SUM-ENERGY-WH(SUM-IDX)
057100                 - (WS-EVENT-POWER * WS-DURATION-HOURS)
057200         WHEN OVERLOAD-TYPE(MST-IDX)
057300             COMPUTE SUM-ENERGY-WH(SUM-IDX) ROUNDED =
057400                 SUM-ENERGY-WH(SUM-IDX)
057500                 + (WS-EVENT-POWER * WS-DURATION-HOURS * 0.25)
057600         WHEN WS-TALLY-UPDATE > 0
057700             COMPUTE SUM-ENERGY-WH(SUM-IDX) ROUNDED =
057800                 SUM-ENERGY-WH(SUM-IDX)
057900                 + (WS-EVENT-POWER * WS-DURATION-HOURS * 0.10)
058000         WHEN OTHER
058100             CONTINUE
058200     END-EVALUATE.
058300 250-EXIT.
058400     EXIT.
058500*****************************************************************
058600*    400-SERIES - FLOOR AT ZERO, DERIVE KWH/CO2/AVG-PROB        *
058700*****************************************************************
058800 400-FINALIZE-SUMMARY.
058900     PERFORM 410-FINALIZE-ONE THRU 410-EXIT
059000             VARYING SUM-IDX FROM 1 BY 1
059100             UNTIL SUM-IDX > WS-SUMM-COUNT.
059200 400-EXIT.
059300     EXIT.
059400 410-FINALIZE-ONE.
059500     IF SUM-ENERGY-WH(SUM-IDX) < 0
059600         MOVE 0 TO SUM-ENERGY-WH(SUM-IDX)
059700     END-IF.
059800     COMPUTE SUM-ENERGY-KWH(SUM-IDX) ROUNDED =
059900             SUM-ENERGY-WH(SUM-IDX) / 1000.
060000     COMPUTE SUM-CO2-KG(SUM-IDX) ROUNDED =
060100             SUM-ENERGY-KWH(SUM-IDX) * 0.5.
060200     IF SUM-EVENT-COUNT(SUM-IDX) > 0
060300         COMPUTE SUM-AVG-PROB(SUM-IDX) ROUNDED =
060400                 SUM-PROB-TOTAL(SUM-IDX) / SUM-EVENT-COUNT(SUM-IDX)
060500     ELSE
060600         MOVE 0 TO SUM-AVG-PROB(SUM-IDX)
060700     END-IF.
060800 410-EXIT.
060900     EXIT.
061000*****************************************************************
061100*    450-SERIES - ONE SUMMARY RECORD PER INVENTORY RESOURCE      *
061200*****************************************************************
061300 450-WRITE-SUMOUT.
061400     PERFORM 451-WRITE-ONE-SUMOUT THRU 451-EXIT
061500             VARYING SUM-IDX FROM 1 BY 1
061600             UNTIL SUM-IDX > WS-SUMM-COUNT.
061700 450-EXIT.
061800     EXIT.
061900 451-WRITE-ONE-SUMOUT.
062000     MOVE SUM-RESOURCE-ID(SUM-IDX)   TO SRC-RESOURCE-ID.
062100     MOVE SUM-RESOURCE-TYPE(SUM-IDX) TO SRC-RESOURCE-TYPE.
062200     MOVE SUM-ENERGY-KWH(SUM-IDX)    TO SRC-ENERGY-KWH.
062300     MOVE SUM-CO2-KG(SUM-IDX)        TO SRC-CO2-KG.
062400     MOVE SUM-AVG-PROB(SUM-IDX)      TO SRC-AVG-FAILURE-PROB.
062500     MOVE SUM-EVENT-COUNT(SUM-IDX)   TO SRC-EVENT-COUNT.
062600     WRITE SUMOUT-REC FROM WS-SUM-OUT-REC.
062700 451-EXIT.
062800     EXIT.
062900*****************************************************************
063000*    340-SERIES - TYPE ROLL-UP.  THE SOURCE SYSTEM ALREADY      *
063100*    COUNTS EVERY RESOURCE ONCE AT BASE ENERGY AND THEN ADDS    *
063200*    BASE ENERGY AGAIN FOR THE RESOURCES WITH NO EVENTS - WE    *
063300*    KEEP THAT QUIRK HERE RATHER THAN "FIX" IT, SO THE WEEKLY   *
063400*    CATEGORY TOTALS TIE BACK TO THE OLD REPORT.                *
063500*****************************************************************
063600 340-TYPE-ROLLUP.
063700     INITIALIZE WS-TYPE-ACCUM-TABLE WS-TOTALS-REC.
063800     PERFORM 341-ACCUM-ONE-RESOURCE THRU 341-EXIT
063900             VARYING SUM-IDX FROM 1 BY 1
064000             UNTIL SUM-IDX > WS-SUMM-COUNT.
064100     PERFORM 345-ROLLUP-ONE-TYPE THRU 345-EXIT
064200             VARYING ROL-IDX FROM 1 BY 1 UNTIL ROL-IDX > 4.
064300     PERFORM 350-GRAND-TOTALS THRU 350-EXIT.
064400 340-EXIT.
064500     EXIT.
064600 341-ACCUM-ONE-RESOURCE.
064700     IF SUM-HAS-EVENTS(SUM-IDX) = 'Y'
064800         SET ROL-IDX TO SUM-TYPE-IDX(SUM-IDX)
064900         SET BAS-IDX TO SUM-TYPE-IDX(SUM-IDX)
065000         ADD SUM-ENERGY-WH(SUM-IDX) TO ROL-SUM-ADJ-MINUS-BASE(ROL-IDX)
065100         SUBTRACT BAS-ENERGY-WH(BAS-IDX)
065200                 FROM ROL-SUM-ADJ-MINUS-BASE(ROL-IDX)
065300         ADD 1 TO ROL-COUNT-WITH-EVENTS(ROL-IDX)
065400     END-IF.
065500 341-EXIT.
065600     EXIT.
065700 345-ROLLUP-ONE-TYPE.
065800     SET BAS-IDX TO ROL-IDX.
065900     COMPUTE TOT-ENERGY-BY-TYPE(ROL-IDX) =
066000         (BAS-ENERGY-WH(BAS-IDX) * BAS-INVENTORY-COUNT(BAS-IDX))
066100       + ROL-SUM-ADJ-MINUS-BASE(ROL-IDX)
066200       + (BAS-ENERGY-WH(BAS-IDX) *
066300          (BAS-INVENTORY-COUNT(BAS-IDX)
066400           - ROL-COUNT-WITH-EVENTS(ROL-IDX))).
066500     COMPUTE TOT-CO2-BY-TYPE(ROL-IDX) ROUNDED =
066600         (TOT-ENERGY-BY-TYPE(ROL-IDX) / 1000) * 0.5.
066700 345-EXIT.
066800     EXIT.
066900 350-GRAND-TOTALS.
067000     COMPUTE TOT-ENERGY-WH =
067100         TOT-ENERGY-BY-TYPE(1) + TOT-ENERGY-BY-TYPE(2)
067200       + TOT-ENERGY-BY-TYPE(3) + TOT-ENERGY-BY-TYPE(4).
067300     COMPUTE TOT-ENERGY-KWH ROUNDED = TOT-ENERGY-WH / 1000.
067400     COMPUTE TOT-CO2-KG ROUNDED = TOT-ENERGY-KWH * 0.5.
067500 350-EXIT.
067600     EXIT.
067700*****************************************************************
067800*    440-SERIES - MANUAL EXCHANGE SORT, TYPE ASC / CO2 DESC.    *
067900*    NO SORT VERB IS USED ANYWHERE IN THIS SHOP'S PROGRAMS.     *
068000*****************************************************************
068100 440-SORT-DETAIL-ROWS.
068200     PERFORM 441-SORT-PASS THRU 441-EXIT
068300             VARYING WS-SORT-I FROM 1 BY 1
068400             UNTIL WS-SORT-I > WS-SUMM-COUNT - 1.
068500 440-EXIT.
068600     EXIT.
068700 441-SORT-PASS.
068800     PERFORM 442-SORT-COMPARE THRU 442-EXIT
068900             VARYING WS-SORT-J FROM 1 BY 1
069000             UNTIL WS-SORT-J > WS-SUMM-COUNT - WS-SORT-I.
069100 441-EXIT.
069200     EXIT.
069300 442-SORT-COMPARE.
069400     SET SUM-IDX TO WS-SORT-J.
069500     COMPUTE WS-SORT-NEXT-IDX = WS-SORT-J + 1.
069600     IF SUM-RESOURCE-TYPE(SUM-IDX) > SUM-RESOURCE-TYPE(WS-SORT-NEXT-IDX)
069700         PERFORM 443-SWAP-ENTRIES THRU 443-EXIT
069800     ELSE
069900         IF SUM-RESOURCE-TYPE(SUM-IDX) = SUM-RESOURCE-TYPE(WS-SORT-NEXT-IDX)
070000            AND SUM-CO2-KG(SUM-IDX) < SUM-CO2-KG(WS-SORT-NEXT-IDX)
070100             PERFORM 443-SWAP-ENTRIES THRU 443-EXIT
070200         END-IF
070300     END-IF.
070400 442-EXIT.
070500     EXIT.
070600 443-SWAP-ENTRIES.
070700     MOVE SUM-RESOURCE-ID(SUM-IDX)     TO HOLD-RESOURCE-ID.
070800     MOVE SUM-RESOURCE-TYPE(SUM-IDX)   TO HOLD-RESOURCE-TYPE.
070900     MOVE SUM-TYPE-IDX(SUM-IDX)        TO HOLD-TYPE-IDX.
071000     MOVE SUM-ENERGY-WH(SUM-IDX)       TO HOLD-ENERGY-WH.
071100     MOVE SUM-EVENT-COUNT(SUM-IDX)     TO HOLD-EVENT-COUNT.
071200     MOVE SUM-PROB-TOTAL(SUM-IDX)      TO HOLD-PROB-TOTAL.
071300     MOVE SUM-HAS-EVENTS(SUM-IDX)      TO HOLD-HAS-EVENTS.
071400     MOVE SUM-ENERGY-KWH(SUM-IDX)      TO HOLD-ENERGY-KWH.
071500     MOVE SUM-CO2-KG(SUM-IDX)          TO HOLD-CO2-KG.
071600     MOVE SUM-AVG-PROB(SUM-IDX)        TO HOLD-AVG-PROB.
071700     MOVE SUM-RESOURCE-ID(WS-SORT-NEXT-IDX)
071800             TO SUM-RESOURCE-ID(SUM-IDX).
071900     MOVE SUM-RESOURCE-TYPE(WS-SORT-NEXT-IDX)
072000             TO SUM-RESOURCE-TYPE(SUM-IDX).
072100     MOVE SUM-TYPE-IDX(WS-SORT-NEXT-IDX)   TO SUM-TYPE-IDX(SUM-IDX).
072200     MOVE SUM-ENERGY-WH(WS-SORT-NEXT-IDX)  TO SUM-ENERGY-WH(SUM-IDX).
072300     MOVE SUM-EVENT-COUNT(WS-SORT-NEXT-IDX)
072400             TO SUM-EVENT-COUNT(SUM-IDX).
072500     MOVE SUM-PROB-TOTAL(WS-SORT-NEXT-IDX)
072600             TO SUM-PROB-TOTAL(SUM-IDX).
072700     MOVE SUM-HAS-EVENTS(WS-SORT-NEXT-IDX) TO SUM-HAS-EVENTS(SUM-IDX).
072800     MOVE SUM-ENERGY-KWH(WS-SORT-NEXT-IDX) TO SUM-ENERGY-KWH(SUM-IDX).
072900     MOVE SUM-CO2-KG(WS-SORT-NEXT-IDX)     TO SUM-CO2-KG(SUM-IDX).
073000     MOVE SUM-AVG-PROB(WS-SORT-NEXT-IDX)   TO SUM-AVG-PROB(SUM-IDX).
073100     MOVE HOLD-RESOURCE-ID   TO SUM-RESOURCE-ID(WS-SORT-NEXT-IDX).
073200     MOVE HOLD-RESOURCE-TYPE TO SUM-RESOURCE-TYPE(WS-SORT-NEXT-IDX).
073300     MOVE HOLD-TYPE-IDX      TO SUM-TYPE-IDX(WS-SORT-NEXT-IDX).
073400     MOVE HOLD-ENERGY-WH     TO SUM-ENERGY-WH(WS-SORT-NEXT-IDX).
073500     MOVE HOLD-EVENT-COUNT   TO SUM-EVENT-COUNT(WS-SORT-NEXT-IDX).
073600     MOVE HOLD-PROB-TOTAL    TO SUM-PROB-TOTAL(WS-SORT-NEXT-IDX).
073700     MOVE HOLD-HAS-EVENTS    TO SUM-HAS-EVENTS(WS-SORT-NEXT-IDX).
073800     MOVE HOLD-ENERGY-KWH    TO SUM-ENERGY-KWH(WS-SORT-NEXT-IDX).
073900     MOVE HOLD-CO2-KG        TO SUM-CO2-KG(WS-SORT-NEXT-IDX).
074000     MOVE HOLD-AVG-PROB      TO SUM-AVG-PROB(WS-SORT-NEXT-IDX).
074100 443-EXIT.
074200     EXIT.
074300*****************************************************************
074400*    700-SERIES - THREE-LINE ADVICE SELECTOR                   *
074500*****************************************************************
074600 700-SELECT-ADVICE.
074700     PERFORM 710-FIND-HIGHEST-TYPE THRU 710-EXIT.
074800     PERFORM 720-PICK-ADVICE-1 THRU 720-EXIT.
074900     PERFORM 730-PICK-ADVICE-2 THRU 730-EXIT.
075000     PERFORM 740-PICK-ADVICE-3 THRU 740-EXIT.
075100 700-EXIT.
075200     EXIT.
075300 710-FIND-HIGHEST-TYPE.
075400     MOVE 1 TO WS-HIGHEST-TYPE-IDX.
075500     PERFORM 711-COMPARE-TYPE THRU 711-EXIT
075600             VARYING ROL-IDX FROM 2 BY 1 UNTIL ROL-IDX > 4.
075700 710-EXIT.
075800     EXIT.
075900 711-COMPARE-TYPE.
076000     IF TOT-CO2-BY-TYPE(ROL-IDX) > TOT-CO2-BY-TYPE(WS-HIGHEST-TYPE-IDX)
076100         SET WS-HIGHEST-TYPE-IDX TO ROL-IDX
076200     END-IF.
076300 711-EXIT.
076400     EXIT.
076500 720-PICK-ADVICE-1.
076600     EVALUATE WS-HIGHEST-TYPE-IDX
076700         WHEN 1
076800             MOVE WS-ADVICE-SERVER      TO WS-ADVICE-LINE-1
076900         WHEN 2
077000             MOVE WS-ADVICE-WORKSTATION TO WS-ADVICE-LINE-1
077100         WHEN 3
077200             MOVE WS-ADVICE-AUTOMATE    TO WS-ADVICE-LINE-1
077300         WHEN OTHER
077400             MOVE WS-ADVICE-DEFAULT     TO WS-ADVICE-LINE-1
077500     END-EVALUATE.
077600 720-EXIT.
077700     EXIT.
077800 730-PICK-ADVICE-2.
077900     MOVE 'N' TO WS-HIGH-FAILURE-SW.
078000     PERFORM 731-CHECK-ONE-PROB THRU 731-EXIT
078100             VARYING SUM-IDX FROM 1 BY 1
078200             UNTIL SUM-IDX > WS-SUMM-COUNT OR HIGH-FAILURE-FOUND.
078300     IF HIGH-FAILURE-FOUND
078400         MOVE WS-ADVICE-HIGH-FAILURE TO WS-ADVICE-LINE-2
078500     ELSE
078600         MOVE WS-ADVICE-MONITOR      TO WS-ADVICE-LINE-2
078700     END-IF.
078800 730-EXIT.
078900     EXIT.
079000 731-CHECK-ONE-PROB.
079100     IF SUM-AVG-PROB(SUM-IDX) > 0.30
079200         MOVE 'Y' TO WS-HIGH-FAILURE-SW
079300     END-IF.
079400 731-EXIT.
079500     EXIT.
079600 740-PICK-ADVICE-3.
079700     IF TOT-CO2-KG > 200
079800         MOVE WS-ADVICE-RENEWABLE   TO WS-ADVICE-LINE-3
079900     ELSE
080000         MOVE WS-ADVICE-MONITOR-RT  TO WS-ADVICE-LINE-3
080100     END-IF.
080200 740-EXIT.
080300     EXIT.
080400*****************************************************************
080500*    500-SERIES - PRINTED REPORT, SEVEN SECTIONS                *
080600*****************************************************************
080700 500-PRINT-REPORT.
080800     WRITE RPTOUT-REC FROM WS-BANNER-LINE.
080900     WRITE RPTOUT-REC FROM WS-TITLE-LINE.
081000     WRITE RPTOUT-REC FROM WS-BANNER-LINE.
081100     MOVE WS-WINDOW-START TO PER-START-OUT.
081200     MOVE WS-WINDOW-END   TO PER-END-OUT.
081300     WRITE RPTOUT-REC FROM WS-PERIOD-LINE.
081400     MOVE WS-WINDOW-END   TO GEN-TS-OUT.
081500     WRITE RPTOUT-REC FROM WS-GENERATED-LINE.
081600     WRITE RPTOUT-REC FROM WS-BLANK-LINE.
081700     MOVE 'EXECUTIVE SUMMARY' TO HDG-TEXT.
081800     WRITE RPTOUT-REC FROM WS-HEADING-LINE.
081900     WRITE RPTOUT-REC FROM WS-RULE-LINE.
082000     MOVE TOT-CO2-KG TO EXEC-CO2-OUT.
082100     WRITE RPTOUT-REC FROM WS-EXEC-CO2-LINE.
082200     MOVE TOT-ENERGY-KWH TO EXEC-NRG-OUT.
082300     WRITE RPTOUT-REC FROM WS-EXEC-NRG-LINE.
082400     WRITE RPTOUT-REC FROM WS-BLANK-LINE.
082500     MOVE 'CO2 EMISSIONS BY RESOURCE CATEGORY' TO HDG-TEXT.
082600     WRITE RPTOUT-REC FROM WS-HEADING-LINE.
082700     WRITE RPTOUT-REC FROM WS-RULE-LINE.
082800     PERFORM 510-PRINT-CATEGORY THRU 510-EXIT
082900             VARYING BAS-IDX FROM 1 BY 1 UNTIL BAS-IDX > 4.
083000     WRITE RPTOUT-REC FROM WS-BLANK-LINE.
083100     MOVE 'CO2 EMISSIONS AND FAILURE PROBABILITY PER RESOURCE'
083200             TO HDG-TEXT.
083300     WRITE RPTOUT-REC FROM WS-HEADING-LINE.
083400     WRITE RPTOUT-REC FROM WS-RULE-LINE.
083500     MOVE SPACES TO WS-CONTROL-KEY.
083600     PERFORM 530-PRINT-DETAIL THRU 530-EXIT
083700             VARYING SUM-IDX FROM 1 BY 1 UNTIL SUM-IDX > WS-SUMM-COUNT.
083800     WRITE RPTOUT-REC FROM WS-BLANK-LINE.
083900     MOVE 'RECOMMENDATIONS TO REDUCE CO2 EMISSIONS' TO HDG-TEXT.
084000     WRITE RPTOUT-REC FROM WS-HEADING-LINE.
084100     WRITE RPTOUT-REC FROM WS-RULE-LINE.
084200     MOVE WS-ADV-NUM-1 TO ADV-NUM-OUT.
084300     MOVE WS-ADVICE-LINE-1 TO ADV-TEXT-OUT.
084400     WRITE RPTOUT-REC FROM WS-ADV-LINE.
084500     WRITE RPTOUT-REC FROM WS-BLANK-LINE.
084600     MOVE WS-ADV-NUM-2 TO ADV-NUM-OUT.
084700     MOVE WS-ADVICE-LINE-2 TO ADV-TEXT-OUT.
084800     WRITE RPTOUT-REC FROM WS-ADV-LINE.
084900     WRITE RPTOUT-REC FROM WS-BLANK-LINE.
085000     MOVE WS-ADV-NUM-3 TO ADV-NUM-OUT.
085100     MOVE WS-ADVICE-LINE-3 TO ADV-TEXT-OUT.
085200     WRITE RPTOUT-REC FROM WS-ADV-LINE.
085300     WRITE RPTOUT-REC FROM WS-BLANK-LINE.
085400     WRITE RPTOUT-REC FROM WS-BANNER-LINE.
085500 500-EXIT.
085600     EXIT.
085700 510-PRINT-CATEGORY.
085800     MOVE BAS-RESOURCE-TYPE(BAS-IDX) TO CAT-TYPE-OUT.
085900     MOVE TOT-CO2-BY-TYPE(BAS-IDX)   TO CAT-CO2-OUT.
086000     MOVE BAS-INVENTORY-COUNT(BAS-IDX) TO CAT-COUNT-OUT.
086100     WRITE RPTOUT-REC FROM WS-CATEGORY-LINE.
086200 510-EXIT.
086300     EXIT.
086400 530-PRINT-DETAIL.
086500     IF SUM-RESOURCE-TYPE(SUM-IDX) NOT = WS-CONTROL-KEY
086600         WRITE RPTOUT-REC FROM WS-BLANK-LINE
086700         MOVE SUM-RESOURCE-TYPE(SUM-IDX) TO WS-CONTROL-KEY
086800         MOVE SPACES TO WS-TYPE-HEADING-LINE
086900         STRING SUM-RESOURCE-TYPE(SUM-IDX) DELIMITED BY SPACE
087000                ' Resources:' DELIMITED BY SIZE INTO TYH-TEXT
087100         WRITE RPTOUT-REC FROM WS-TYPE-HEADING-LINE
087200         WRITE RPTOUT-REC FROM WS-RULE40-LINE
087300     END-IF.
087600     MOVE SUM-RESOURCE-ID(SUM-IDX) TO DTL-RESOURCE-ID.
087700     MOVE SUM-CO2-KG(SUM-IDX)      TO DTL-CO2-OUT.
087800     MOVE SUM-ENERGY-KWH(SUM-IDX)  TO DTL-ENERGY-OUT.
087900     COMPUTE WS-PROB-PCT ROUNDED = SUM-AVG-PROB(SUM-IDX) * 100.
088000     MOVE WS-PROB-PCT              TO DTL-PROB-OUT.
088100     MOVE SUM-EVENT-COUNT(SUM-IDX) TO DTL-EVENTS-OUT.
088200     WRITE RPTOUT-REC FROM WS-DETAIL-LINE-5.
088300 530-EXIT.
088400     EXIT.
088500 900-CLEANUP.
088600     CLOSE MSTIN.
088700     CLOSE SUMOUT.
088800     CLOSE RPTOUT.
088900 900-EXIT.
089000     EXIT.
