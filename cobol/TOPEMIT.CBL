000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TOPEMIT.
000300 AUTHOR.        R G MCNALLY.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  05/02/89.
000600 DATE-COMPILED. 05/02/89.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    M O D I F I C A T I O N   L O G                            *
001000*****************************************************************
001100*  05/02/89  RGM  ORIGINAL - SHORT TOP-THREE EMITTER LISTING,    *
001200*                  READS THE SAME SUMMARY RECORDS AS THE MAIN    *
001300*                  WEEKLY REPORT.  THREE PASSES OF A MAX-SCAN,   *
001400*                  NO SORT VERB.                                 *
001500*  11/30/89  RGM  ADDED RESOURCE-TYPE TO THE PRINTED LINE.       *
001600*  03/04/92  JFS  GUARD FOR FEWER THAN THREE INPUT RECORDS,      *
001700*                  TICKET #5001.                                 *
001800*  09/21/95  RGM  WIDENED CO2/ENERGY FIELDS TO MATCH CO2RPT,     *
001900*                  TICKET #6310.                                 *
002000*  11/16/98  LKP  Y2K REMEDIATION - FOUR-DIGIT YEAR ON THE         Y2K7734
002100*                  "GENERATED" LINE.                              Y2K7734
002200*  01/21/99  LKP  CENTURY ROLLOVER VERIFIED ON TEST DECK.          Y2K7734
002300*  04/14/02  DMT  CAN NOW TAKE EITHER SUMOUT OR ALTOUT AS TOPIN, *
002400*                  TICKET #8602.                                *
002410*  04/02/04  DMT  STANDALONE COUNTERS AND PRINT CONSTANTS MOVED *
002420*                  BACK TO 77-LEVEL ITEMS PER SHOP STD,         *
002430*                  TICKET #9944.                                *
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-370.
002900 OBJECT-COMPUTER. IBM-370.
003000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT TOPIN   ASSIGN TO TOPIN
003400         FILE STATUS IS WS-TOPIN-STATUS.
003500     SELECT TOPRPT  ASSIGN TO TOPRPT
003600         FILE STATUS IS WS-TOPRPT-STATUS.
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  TOPIN
004000     RECORDING MODE IS F
004100     LABEL RECORDS ARE STANDARD.
004200 01  TOPIN-REC                  PIC X(80).
004300 FD  TOPRPT
004400     RECORDING MODE IS F
004500     LABEL RECORDS ARE STANDARD.
004600 01  TOPRPT-REC                 PIC X(132).
004700 WORKING-STORAGE SECTION.
004800 01  WS-FILE-STATUS-CODES.
004900     05  WS-TOPIN-STATUS        PIC X(02).
005000         88  TI-EOF              VALUE '10'.
005100     05  WS-TOPRPT-STATUS       PIC X(02).
005200     05  FILLER                 PIC X(02).
005300     COPY SUMREC.
005400*****************************************************************
005500*    "GENERATED AT" LINE - ACCEPTed, NEVER A FUNCTION            *
005600*****************************************************************
005700 01  WS-RAW-DATE-AREA           PIC 9(08).
005800 01  WS-DATE-FIELDS REDEFINES WS-RAW-DATE-AREA.
005900     05  WS-CUR-YYYY            PIC 9(04).
006000     05  WS-CUR-MM              PIC 9(02).
006100     05  WS-CUR-DD              PIC 9(02).
006200 01  WS-RAW-TIME-AREA           PIC 9(08).
006300 01  WS-TIME-FIELDS REDEFINES WS-RAW-TIME-AREA.
006400     05  WS-CUR-HH              PIC 9(02).
006500     05  WS-CUR-MN              PIC 9(02).
006600     05  WS-CUR-SS              PIC 9(02).
006700     05  WS-CUR-HS              PIC 9(02).
006800 77  WS-GENERATED-TS            PIC X(19).
006900*****************************************************************
007000*    RANK LABELS - "1ST", "2ND", "3RD", PRINTED IN FRONT OF       *
007100*    EACH OF THE THREE SELECTED ROWS                            *
007200*****************************************************************
007300 01  WS-RANK-LABEL-VALUES.
007400     05  FILLER                 PIC X(04) VALUE '1ST '.
007500     05  FILLER                 PIC X(04) VALUE '2ND '.
007600     05  FILLER                 PIC X(04) VALUE '3RD '.
007700 01  WS-RANK-LABEL-TABLE REDEFINES WS-RANK-LABEL-VALUES.
007800     05  WS-RANK-LABEL OCCURS 3 TIMES PIC X(04).
007900*****************************************************************
008000*    SUMMARY ROWS LOADED FROM TOPIN - UP TO THE FULL INVENTORY   *
008100*****************************************************************
008200 77  WS-TOP-COUNT               PIC S9(04) COMP VALUE 0.
008300 01  WS-TOP-TABLE.
008400     05  WS-TOP-ENTRY OCCURS 40 TIMES INDEXED BY TOP-IDX.
008500         10  TOP-RESOURCE-ID    PIC X(30).
008600         10  TOP-RESOURCE-TYPE  PIC X(16).
008700         10  TOP-ENERGY-KWH     PIC S9(07)V99.
008800         10  TOP-CO2-KG         PIC S9(07)V99.
008900         10  TOP-AVG-FAILURE-PROB PIC 9V9(04).
009000         10  TOP-EVENT-COUNT    PIC 9(04).
009100         10  TOP-PICKED-SW      PIC X(01) VALUE 'N'.
009200             88  TOP-ALREADY-PICKED VALUE 'Y'.
009300         10  FILLER             PIC X(06).
009400*****************************************************************
009500*    THE THREE WINNING ROWS, FILLED IN BY 500-FIND-NEXT-HIGHEST  *
009600*****************************************************************
009700 77  WS-RANK-COUNT              PIC S9(02) COMP VALUE 0.
009800 01  WS-RANK-RESULT-TABLE.
009900     05  WS-RANK-RESULT OCCURS 3 TIMES INDEXED BY RNK-IDX.
010000         10  RNK-RESOURCE-ID    PIC X(30).
010100         10  RNK-RESOURCE-TYPE  PIC X(16).
010200         10  RNK-ENERGY-KWH     PIC S9(07)V99.
010300         10  RNK-CO2-KG         PIC S9(07)V99.
010400         10  RNK-FOUND-SW       PIC X(01) VALUE 'N'.
010500             88  RNK-ROW-FOUND    VALUE 'Y'.
010600         10  FILLER             PIC X(09).
010700 77  WS-HIGH-CO2                PIC S9(07)V99 COMP-3.
010800 77  WS-HIGH-IDX                PIC S9(04) COMP.
010900*****************************************************************
011000*    PRINT LINES                                                *
011100*****************************************************************
011200 77  WS-BLANK-LINE              PIC X(132) VALUE SPACES.
011300 01  WS-BANNER-LINE.
011400     05  FILLER                 PIC X(20) VALUE SPACES.
011500     05  FILLER                 PIC X(28) VALUE
011600         'TOP THREE EMISSION SOURCES'.
011700     05  FILLER                 PIC X(84) VALUE SPACES.
011800 01  WS-GENERATED-LINE.
011900     05  FILLER                 PIC X(14) VALUE 'GENERATED AT: '.
012000     05  GL-TS                  PIC X(19).
012100     05  FILLER                 PIC X(99) VALUE SPACES.
012200 77  WS-RULE-LINE               PIC X(132) VALUE ALL '-'.
012300 01  WS-HEADING-LINE.
012400     05  FILLER                 PIC X(05) VALUE SPACES.
012500     05  FILLER                 PIC X(08) VALUE 'RANK'.
012600     05  FILLER                 PIC X(02) VALUE SPACES.
012700     05  FILLER                 PIC X(30) VALUE 'RESOURCE ID'.
012800     05  FILLER                 PIC X(16) VALUE 'TYPE'.
012900     05  FILLER                 PIC X(12) VALUE 'CO2-KG'.
013000     05  FILLER                 PIC X(12) VALUE 'ENERGY-KWH'.
013100     05  FILLER                 PIC X(47) VALUE SPACES.
013200 01  WS-DETAIL-LINE.
013300     05  FILLER                 PIC X(05) VALUE SPACES.
013400     05  DL-RANK-LABEL          PIC X(04).
013500     05  FILLER                 PIC X(06) VALUE SPACES.
013600     05  DL-RESOURCE-ID         PIC X(30).
013700     05  DL-RESOURCE-TYPE       PIC X(16).
013800     05  DL-CO2-KG              PIC ZZZZZZ9.99.
013900     05  FILLER                 PIC X(03) VALUE SPACES.
014000     05  DL-ENERGY-KWH          PIC ZZZZZZ9.99.
014100     05  FILLER                 PIC X(34) VALUE SPACES.
014200 01  WS-NONE-LINE.
014300     05  FILLER                 PIC X(15) VALUE SPACES.
014400     05  FILLER                 PIC X(30) VALUE
014500         'FEWER THAN THREE RESOURCES REPORTED THIS WEEK.'.
014600     05  FILLER                 PIC X(87) VALUE SPACES.
014700 PROCEDURE DIVISION.
014800 000-MAINLINE.
014900     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
015000     PERFORM 500-FIND-NEXT-HIGHEST THRU 500-EXIT
015100             VARYING WS-RANK-COUNT FROM 1 BY 1 UNTIL WS-RANK-COUNT > 3.
015200     PERFORM 600-PRINT-TOP3 THRU 600-EXIT.
015300     PERFORM 900-CLEANUP THRU 900-EXIT.
015400     STOP RUN.
015500 100-HOUSEKEEPING.
015600     OPEN INPUT TOPIN.
015700     OPEN OUTPUT TOPRPT.
015800     ACCEPT WS-RAW-DATE-AREA FROM DATE YYYYMMDD.
015900     ACCEPT WS-RAW-TIME-AREA FROM TIME.
016000     MOVE WS-CUR-YYYY TO WS-GENERATED-TS(1:4).
016100     MOVE '-'         TO WS-GENERATED-TS(5:1).
016200     MOVE WS-CUR-MM   TO WS-GENERATED-TS(6:2).
016300     MOVE '-'         TO WS-GENERATED-TS(8:1).
016400     MOVE WS-CUR-DD   TO WS-GENERATED-TS(9:2).
016500     MOVE 'T'         TO WS-GENERATED-TS(11:1).
016600     MOVE WS-CUR-HH   TO WS-GENERATED-TS(12:2).
016700     MOVE ':'         TO WS-GENERATED-TS(14:1).
016800     MOVE WS-CUR-MN   TO WS-GENERATED-TS(15:2).
016900     MOVE ':'         TO WS-GENERATED-TS(17:1).
017000     MOVE WS-CUR-SS   TO WS-GENERATED-TS(18:2).
017100     PERFORM 200-LOAD-SUMMARY THRU 200-EXIT.
017200 100-EXIT.
017300     EXIT.
017400*****************************************************************
017500*    200-SERIES - LOAD EVERY SUMMARY ROW OFFERED ON TOPIN        *
017600*****************************************************************
017700 200-LOAD-SUMMARY.
017800     PERFORM 210-READ-TOPIN THRU 210-EXIT.
017900     PERFORM 220-STORE-ONE-ROW THRU 220-EXIT
018000             UNTIL TI-EOF.
018100 200-EXIT.
018200     EXIT.
018300 210-READ-TOPIN.
018400     READ TOPIN INTO WS-SUM-OUT-REC
018500         AT END
018600             MOVE '10' TO WS-TOPIN-STATUS
018700     END-READ.
018800 210-EXIT.
018900     EXIT.
019000 220-STORE-ONE-ROW.
019100     ADD 1 TO WS-TOP-COUNT.
019200     SET TOP-IDX TO WS-TOP-COUNT.
019300     MOVE SRC-RESOURCE-ID      TO TOP-RESOURCE-ID(TOP-IDX).
019400     MOVE SRC-RESOURCE-TYPE    TO TOP-RESOURCE-TYPE(TOP-IDX).
019500     MOVE SRC-ENERGY-KWH       TO TOP-ENERGY-KWH(TOP-IDX).
019600     MOVE SRC-CO2-KG           TO TOP-CO2-KG(TOP-IDX).
019700     MOVE SRC-AVG-FAILURE-PROB TO TOP-AVG-FAILURE-PROB(TOP-IDX).
019800     MOVE SRC-EVENT-COUNT      TO TOP-EVENT-COUNT(TOP-IDX).
019900     MOVE 'N'                  TO TOP-PICKED-SW(TOP-IDX).
020000     PERFORM 210-READ-TOPIN THRU 210-EXIT.
020100 220-EXIT.
020200     EXIT.
020300*****************************************************************
020400*    500-SERIES - ONE MAX-AND-MARK-USED SCAN PER RANK.  NO      *
020500*    SORT VERB ANYWHERE IN THIS SHOP'S PROGRAMS.                 *
020600*****************************************************************
020700 500-FIND-NEXT-HIGHEST.
020800     MOVE -9999999.99 TO WS-HIGH-CO2.
020900     MOVE 0            TO WS-HIGH-IDX.
021000     SET RNK-IDX TO WS-RANK-COUNT.
021100     MOVE 'N' TO RNK-FOUND-SW(RNK-IDX).
021200     IF WS-TOP-COUNT > 0
021300         PERFORM 510-CHECK-ONE-ROW THRU 510-EXIT
021400                 VARYING TOP-IDX FROM 1 BY 1
021500                 UNTIL TOP-IDX > WS-TOP-COUNT
021600     END-IF.
021700     IF WS-HIGH-IDX > 0
021800         SET TOP-IDX TO WS-HIGH-IDX
021900         MOVE 'Y'                      TO TOP-PICKED-SW(TOP-IDX)
022000         MOVE TOP-RESOURCE-ID(TOP-IDX)   TO RNK-RESOURCE-ID(RNK-IDX)
022100         MOVE TOP-RESOURCE-TYPE(TOP-IDX) TO RNK-RESOURCE-TYPE(RNK-IDX)
022200         MOVE TOP-ENERGY-KWH(TOP-IDX)    TO RNK-ENERGY-KWH(RNK-IDX)
022300         MOVE TOP-CO2-KG(TOP-IDX)        TO RNK-CO2-KG(RNK-IDX)
022400         MOVE 'Y'                      TO RNK-FOUND-SW(RNK-IDX)
022500     END-IF.
022600 500-EXIT.
022700     EXIT.
022800 510-CHECK-ONE-ROW.
022900     IF NOT TOP-ALREADY-PICKED(TOP-IDX)
023000         IF TOP-CO2-KG(TOP-IDX) > WS-HIGH-CO2
023100             MOVE TOP-CO2-KG(TOP-IDX) TO WS-HIGH-CO2
023200             SET WS-HIGH-IDX TO TOP-IDX
023300         END-IF
023400     END-IF.
023500 510-EXIT.
023600     EXIT.
023700*****************************************************************
023800*    600-SERIES - SHORT PRINTED LISTING, THREE LINES AT MOST    *
023900*****************************************************************
024000 600-PRINT-TOP3.
024100     MOVE WS-BANNER-LINE  TO TOPRPT-REC.
024200     WRITE TOPRPT-REC.
024300     MOVE WS-GENERATED-TS TO GL-TS.
024400     MOVE WS-GENERATED-LINE TO TOPRPT-REC.
024500     WRITE TOPRPT-REC.
024600     MOVE WS-RULE-LINE    TO TOPRPT-REC.
024700     WRITE TOPRPT-REC.
024800     MOVE WS-HEADING-LINE TO TOPRPT-REC.
024900     WRITE TOPRPT-REC.
025000     PERFORM 610-PRINT-ONE-RANK THRU 610-EXIT
025100             VARYING RNK-IDX FROM 1 BY 1 UNTIL RNK-IDX > 3.
025200     MOVE WS-RULE-LINE    TO TOPRPT-REC.
025300     WRITE TOPRPT-REC.
025400 600-EXIT.
025500     EXIT.
025600 610-PRINT-ONE-RANK.
025700     IF RNK-ROW-FOUND(RNK-IDX)
025800         MOVE WS-RANK-LABEL(RNK-IDX)       TO DL-RANK-LABEL
025900         MOVE RNK-RESOURCE-ID(RNK-IDX)      TO DL-RESOURCE-ID
026000         MOVE RNK-RESOURCE-TYPE(RNK-IDX)    TO DL-RESOURCE-TYPE
026100         MOVE RNK-CO2-KG(RNK-IDX)           TO DL-CO2-KG
026200         MOVE RNK-ENERGY-KWH(RNK-IDX)       TO DL-ENERGY-KWH
026300         MOVE WS-DETAIL-LINE                TO TOPRPT-REC
026400         WRITE TOPRPT-REC
026500     ELSE
026600         MOVE WS-NONE-LINE                  TO TOPRPT-REC
026700         WRITE TOPRPT-REC
026800     END-IF.
026900 610-EXIT.
027000     EXIT.
027100 900-CLEANUP.
027200     CLOSE TOPIN.
027300     CLOSE TOPRPT.
027400 900-EXIT.
027500     EXIT.
