000010*****************************************************************
000020*    COPYBOOK  EVNTREC                                          *
000030*    ONE INCOMING IT-RESOURCE EVENT RECORD (SEE EVTIN FILE).    *
000040*    USED BY EVSCORE, CO2RPT AND ENERGYMD.                      *
000050*****************************************************************
000060 01  WS-EVNT-REC.
000070     05  EVT-RESOURCE-ID         PIC X(30).
000080     05  EVT-RESOURCE-TYPE       PIC X(16).
000090     05  EVT-EVENT-ID            PIC X(20).
000100     05  EVT-EVENT-TYPE          PIC X(30).
000110     05  EVT-START-TS            PIC X(19).
000120     05  EVT-END-TS              PIC X(19).
000130     05  EVT-DURATION-SEC        PIC 9(9).
000140     05  FILLER                  PIC X(02).
