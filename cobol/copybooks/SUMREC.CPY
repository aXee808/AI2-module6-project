000010*****************************************************************
000020*    COPYBOOK  SUMREC                                          *
000030*    ONE SUMMARY / REPORT DETAIL ROW - ONE PER INVENTORY        *
000040*    RESOURCE.  WRITTEN BY CO2RPT AND ENERGYMD, READ BY         *
000050*    TOPEMIT.                                                   *
000060*****************************************************************
000070 01  WS-SUM-OUT-REC.
000080     05  SRC-RESOURCE-ID         PIC X(30).
000090     05  SRC-RESOURCE-TYPE       PIC X(16).
000100     05  SRC-ENERGY-KWH          PIC S9(7)V99.
000110     05  SRC-CO2-KG              PIC S9(7)V99.
000120     05  SRC-AVG-FAILURE-PROB    PIC 9V9(4).
000130     05  SRC-EVENT-COUNT         PIC 9(4).
000140     05  FILLER                  PIC X(07).
