000010*****************************************************************
000020*    COPYBOOK  STOREVT                                         *
000030*    ONE MASTER EVENT STORE RECORD - AN EVNTREC PLUS THE        *
000040*    FAILURE SCORE AND THE TIMESTAMP THE RECORD WAS FILED.      *
000050*    USED BY EVSCORE, CO2RPT AND ENERGYMD.                      *
000060*****************************************************************
000070 01  WS-STORE-REC.
000080     05  STO-RESOURCE-ID         PIC X(30).
000090     05  STO-RESOURCE-TYPE       PIC X(16).
000100     05  STO-EVENT-ID            PIC X(20).
000110     05  STO-EVENT-TYPE          PIC X(30).
000120     05  STO-START-TS            PIC X(19).
000130     05  STO-END-TS              PIC X(19).
000140     05  STO-DURATION-SEC        PIC 9(9).
000150     05  STO-FAILURE-PROB        PIC 9V9(4).
000160     05  STO-STORED-TS           PIC X(19).
000170     05  FILLER                  PIC X(03).
