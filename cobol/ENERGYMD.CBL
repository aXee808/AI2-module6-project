000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ENERGYMD.
000300 AUTHOR.        L K PARSONS.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  06/11/90.
000600 DATE-COMPILED. 06/11/90.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    M O D I F I C A T I O N   L O G                            *
001000*****************************************************************
001100*  06/11/90  LKP  ORIGINAL - ALTERNATE WEEKLY ENERGY MODEL,      *
001200*                  BUILT ON THE HOURLY WEATHER TABLE PROGRAM.    *
001300*                  SIMULATES EACH RESOURCE HOUR BY HOUR INSTEAD  *
001400*                  OF USING THE FLAT EVENT-ADJUSTMENT RULES.     *
001500*  02/19/91  LKP  ADDED FAN-FAILURE AND HEAT-THRESHOLD ENTRIES   *
001600*                  TO THE MODIFIER TABLE PER FIELD ENGINEERING.  *
001700*  10/08/92  RGM  CORRECTED OVERLAP TEST AT SLICE BOUNDARY,      *
001800*                  TICKET #5180.                                 *
001900*  05/14/95  RGM  WIDENED ENERGY ACCUMULATOR, OVERFLOW ON LARGE  *
002000*                  AUTOMATE FLEET, TICKET #6298.                 *
002100*  12/02/98  LKP  Y2K REMEDIATION - FOUR-DIGIT YEAR FIELDS AND    Y2K7734
002200*                  REWORKED LEAP-YEAR TEST IN SLICE BUILDER.      Y2K7734
002300*  01/25/99  LKP  CENTURY ROLLOVER VERIFIED ON TEST DECK.         Y2K7734
002400*  08/19/01  DMT  ADDED CPU-OVERFLOW/CPU-OVERLOAD ENTRIES.       *
002500*  02/06/04  DMT  WRITES SUMMARY ROWS TO ALTOUT FOR COMPARISON   *
002600*                  AGAINST THE PRIMARY ENERGY REPORT.            *
002610*  04/02/04  DMT  STANDALONE COUNTERS, SUBSCRIPTS AND SWITCHES   *
002620*                  MOVED BACK TO 77-LEVEL ITEMS PER SHOP STD,    *
002630*                  TICKET #9944.                                *
002640*  04/09/04  DMT  520-APPLY-MODIFIERS TOOK THE EVENT-END-TS      *
002650*                  STRAIGHT FROM THE MASTER RECORD, WHICH CAN BE *
002660*                  BLANK OR OUT OF STEP WITH DURATION-SEC.  ADDED*
002670*                  155-COMPUTE-EVENT-END TO DERIVE IT FROM START *
002680*                  PLUS DURATION-SEC INSTEAD, TICKET #9951.      *
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-370.
003100 OBJECT-COMPUTER. IBM-370.
003200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT MSTIN   ASSIGN TO MSTIN
003600         FILE STATUS IS WS-MSTIN-STATUS.
003700     SELECT ALTOUT  ASSIGN TO ALTOUT
003800         FILE STATUS IS WS-ALTOUT-STATUS.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  MSTIN
004200     RECORDING MODE IS F
004300     LABEL RECORDS ARE STANDARD.
004400 01  MSTIN-REC                  PIC X(170).
004500 FD  ALTOUT
004600     RECORDING MODE IS F
004700     LABEL RECORDS ARE STANDARD.
004800 01  ALTOUT-REC                 PIC X(80).
004900 WORKING-STORAGE SECTION.
005000 01  WS-FILE-STATUS-CODES.
005100     05  WS-MSTIN-STATUS        PIC X(02).
005200         88  MI-EOF              VALUE '10'.
005300     05  WS-ALTOUT-STATUS       PIC X(02).
005400     05  FILLER                 PIC X(02).
005500     COPY STOREVT.
005600     COPY SUMREC.
005700*****************************************************************
005800*    DATE/TIME WORK AREAS - "NOW" IS ACCEPTed, NEVER A FUNCTION  *
005900*****************************************************************
006000 01  WS-RAW-DATE-AREA           PIC 9(08).
006100 01  WS-DATE-FIELDS REDEFINES WS-RAW-DATE-AREA.
006200     05  WS-CUR-YYYY            PIC 9(04).
006300     05  WS-CUR-MM              PIC 9(02).
006400     05  WS-CUR-DD              PIC 9(02).
006500 01  WS-RAW-TIME-AREA           PIC 9(08).
006600 01  WS-TIME-FIELDS REDEFINES WS-RAW-TIME-AREA.
006700     05  WS-CUR-HH              PIC 9(02).
006800     05  WS-CUR-MN              PIC 9(02).
006900     05  WS-CUR-SS              PIC 9(02).
007000     05  WS-CUR-HS              PIC 9(02).
007100 77  WS-WINDOW-END              PIC X(19).
007200 77  WS-WINDOW-START            PIC X(19).
007300 77  WS-WIN-YYYY                PIC 9(04).
007400 77  WS-WIN-MM                  PIC 9(02).
007500 77  WS-WIN-DD                  PIC 9(02).
007600 77  WS-WIN-DAY                 PIC S9(03) COMP.
007700*****************************************************************
007800*    DAYS-IN-MONTH TABLE, FEBRUARY PATCHED BY THE LEAP CHECKS    *
007900*****************************************************************
008000 01  WS-DAYS-IN-MONTH-VALUES.
008100     05  FILLER                 PIC 9(02) VALUE 31.
008200     05  FILLER                 PIC 9(02) VALUE 28.
008300     05  FILLER                 PIC 9(02) VALUE 31.
008400     05  FILLER                 PIC 9(02) VALUE 30.
008500     05  FILLER                 PIC 9(02) VALUE 31.
008600     05  FILLER                 PIC 9(02) VALUE 30.
008700     05  FILLER                 PIC 9(02) VALUE 31.
008800     05  FILLER                 PIC 9(02) VALUE 31.
008900     05  FILLER                 PIC 9(02) VALUE 30.
009000     05  FILLER                 PIC 9(02) VALUE 31.
009100     05  FILLER                 PIC 9(02) VALUE 30.
009200     05  FILLER                 PIC 9(02) VALUE 31.
009300 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
009400     05  WS-DIM                 PIC 9(02) OCCURS 12 TIMES.
009500 77  WS-LEAP-Q                  PIC 9(04) COMP.
009600 77  WS-LEAP-R4                 PIC 9(04) COMP.
009700 77  WS-LEAP-R100               PIC 9(04) COMP.
009800 77  WS-LEAP-R400               PIC 9(04) COMP.
009900*****************************************************************
010000*    POWER PROFILE TABLE - DAY (08-19) / NIGHT POWER BY TYPE    *
010100*****************************************************************
010200 01  WS-PROFILE-VALUES.
010300     05  FILLER                 PIC X(16) VALUE 'server'.
010400     05  FILLER                 PIC 9(03) VALUE 100.
010500     05  FILLER                 PIC 9(03) VALUE 070.
010600     05  FILLER                 PIC X(16) VALUE 'workstation'.
010700     05  FILLER                 PIC 9(03) VALUE 060.
010800     05  FILLER                 PIC 9(03) VALUE 000.
010900     05  FILLER                 PIC X(16) VALUE 'automate'.
011000     05  FILLER                 PIC 9(03) VALUE 300.
011100     05  FILLER                 PIC 9(03) VALUE 000.
011200     05  FILLER                 PIC X(16) VALUE 'internet_gateway'.
011300     05  FILLER                 PIC 9(03) VALUE 050.
011400     05  FILLER                 PIC 9(03) VALUE 050.
011500 01  WS-PROFILE-TABLE REDEFINES WS-PROFILE-VALUES.
011600     05  WS-PROFILE-ENTRY OCCURS 4 TIMES INDEXED BY PRF-IDX.
011700         10  PRF-RESOURCE-TYPE  PIC X(16).
011800         10  PRF-DAY-POWER      PIC 9(03).
011900         10  PRF-NIGHT-POWER    PIC 9(03).
012000*****************************************************************
012100*    INVENTORY TABLE - SAME FIXED FLEET AS THE PRIMARY REPORT    *
012200*****************************************************************
012300 01  WS-BASE-VALUES.
012400     05  FILLER                 PIC X(16) VALUE 'server'.
012500     05  FILLER                 PIC 9(02) VALUE 10.
012600     05  FILLER                 PIC X(16) VALUE 'workstation'.
012700     05  FILLER                 PIC 9(02) VALUE 20.
012800     05  FILLER                 PIC X(16) VALUE 'automate'.
012900     05  FILLER                 PIC 9(02) VALUE 05.
013000     05  FILLER                 PIC X(16) VALUE 'internet_gateway'.
013100     05  FILLER                 PIC 9(02) VALUE 01.
013200 01  WS-BASE-TABLE REDEFINES WS-BASE-VALUES.
013300     05  WS-BASE-ENTRY OCCURS 4 TIMES INDEXED BY BAS-IDX.
013400         10  BAS-RESOURCE-TYPE  PIC X(16).
013500         10  BAS-INVENTORY-COUNT PIC 9(02).
013600*****************************************************************
013700*    ADDITIVE MODIFIER TABLE, FLOORED AT -1.00 WHEN SUMMED       *
013800*****************************************************************
013900 01  WS-MODIFIER-VALUES.
014000     05  FILLER                 PIC X(30) VALUE 'cpu_overflow'.
014100     05  FILLER                 PIC S9V99 VALUE 1.00.
014200     05  FILLER                 PIC X(30) VALUE 'cpu_overload'.
014300     05  FILLER                 PIC S9V99 VALUE 1.00.
014400     05  FILLER                 PIC X(30) VALUE 'cpu_max_heat_threshold'.
014500     05  FILLER                 PIC S9V99 VALUE 0.80.
014600     05  FILLER                 PIC X(30) VALUE 'fan_failure'.
014700     05  FILLER                 PIC S9V99 VALUE 0.50.
014800     05  FILLER                 PIC X(30) VALUE 'software_update'.
014900     05  FILLER                 PIC S9V99 VALUE -0.30.
015000     05  FILLER                 PIC X(30) VALUE
015100         'operating_system_update'.
015200     05  FILLER                 PIC S9V99 VALUE -0.30.
015300     05  FILLER                 PIC X(30) VALUE
015400         'software_service_failure'.
015500     05  FILLER                 PIC S9V99 VALUE -0.70.
015600     05  FILLER                 PIC X(30) VALUE
015700         'operating_system_failure'.
015800     05  FILLER                 PIC S9V99 VALUE -1.00.
015900     05  FILLER                 PIC X(30) VALUE 'hardware_failure'.
016000     05  FILLER                 PIC S9V99 VALUE -1.00.
016100     05  FILLER                 PIC X(30) VALUE
016200         'hardware_maintenance_stop'.
016300     05  FILLER                 PIC S9V99 VALUE -1.00.
016400 01  WS-MODIFIER-TABLE REDEFINES WS-MODIFIER-VALUES.
016500     05  WS-MODIFIER-ENTRY OCCURS 10 TIMES INDEXED BY MOD-IDX.
016600         10  MOD-EVENT-TYPE     PIC X(30).
016700         10  MOD-VALUE          PIC S9V99.
016800*****************************************************************
016900*    MASTER EVENT TABLE LOADED FROM MSTIN                       *
017000*****************************************************************
017100 77  WS-MASTER-COUNT            PIC S9(04) COMP VALUE 0.
017200 01  WS-MASTER-TABLE.
017300     05  WS-MASTER-ENTRY OCCURS 2000 TIMES INDEXED BY MST-IDX.
017400         10  MST-RESOURCE-ID    PIC X(30).
017500         10  MST-RESOURCE-TYPE  PIC X(16).
017600         10  MST-EVENT-ID       PIC X(20).
017700         10  MST-EVENT-TYPE     PIC X(30).
017800         10  MST-START-TS       PIC X(19).
017900         10  MST-END-TS         PIC X(19).
018000         10  MST-DURATION-SEC   PIC 9(09).
018100         10  MST-FAILURE-PROB   PIC 9V9(04).
018200         10  MST-STORED-TS      PIC X(19).
018300         10  FILLER             PIC X(03).
018400*****************************************************************
018500*    168 HOURLY SLICE BOUNDARIES, WINDOW-START THROUGH          *
018600*    WINDOW-END, ALIGNED TO WINDOW-START ON THE HOUR.           *
018700*****************************************************************
018800 01  WS-SLICE-BOUNDARY-TABLE.
018900     05  WS-SLICE-BOUNDARY-TS OCCURS 169 TIMES
019000             INDEXED BY BND-IDX  PIC X(19).
019100 77  WS-SLICE-YYYY              PIC 9(04).
019200 77  WS-SLICE-MM                PIC 9(02).
019300 77  WS-SLICE-DD                PIC 9(02).
019400 77  WS-SLICE-HH                PIC 9(02) COMP.
019500 77  WS-SLICE-MN                PIC 9(02).
019600 77  WS-SLICE-SS                PIC 9(02).
019700 77  WS-HR-IDX                  PIC S9(04) COMP.
019800*****************************************************************
019900*    RESOURCE SUMMARY TABLE - ENERGY BUILT BY HOUR SIMULATION    *
020000*****************************************************************
020100 77  WS-ALT-COUNT               PIC S9(04) COMP VALUE 0.
020200 01  WS-ALT-TABLE.
020300     05  WS-ALT-ENTRY OCCURS 40 TIMES INDEXED BY ALT-IDX.
020400         10  ALT-RESOURCE-ID    PIC X(30).
020500         10  ALT-RESOURCE-TYPE  PIC X(16).
020600         10  ALT-TYPE-IDX       PIC 9(01) COMP.
020700         10  ALT-ENERGY-WH      PIC S9(09)V99 COMP-3.
020800         10  ALT-EVENT-COUNT    PIC 9(04) COMP.
020900         10  ALT-PROB-TOTAL     PIC 9(05)V9(04) COMP-3.
021000         10  ALT-ENERGY-KWH     PIC S9(07)V99 COMP-3.
021100         10  ALT-CO2-KG         PIC S9(07)V99 COMP-3.
021200         10  ALT-AVG-PROB       PIC 9V9(04) COMP-3.
021300         10  FILLER             PIC X(04).
021400 77  WS-SUFFIX                  PIC 9(02) COMP.
021500 77  WS-SUFFIX-DISPLAY          PIC 99.
021600 77  WS-BUILT-ID                PIC X(30).
021650 77  WS-FOUND-SW                PIC X(01) VALUE 'N'.
021660     88  SUM-ROW-FOUND           VALUE 'Y'.
021700*****************************************************************
022000*    HOUR-SIMULATION WORK AREAS                                 *
022100*****************************************************************
022200 77  WS-EVENT-HOUR              PIC 9(02).
022300 77  WS-SLICE-POWER             PIC 9(03).
022400 77  WS-EFFECTIVE-MOD           PIC S9V99 COMP-3.
022500 77  WS-THIS-MOD                PIC S9V99.
022600 77  WS-SLICE-ENERGY            PIC S9(05)V99 COMP-3.
022700 77  WS-OVERLAP-START           PIC X(19).
022800 77  WS-OVERLAP-END             PIC X(19).
022900 77  WS-NEXT-BND-IDX            PIC S9(04) COMP.
022910*    TICKET #9951 - EVENT-END IS NOW DERIVED FROM START PLUS      #9951
022920*    DURATION-SEC INSTEAD OF TAKEN FROM THE STORED END-TS, WHICH  #9951
022930*    SPEC ALLOWS TO BE BLANK OR TO DISAGREE WITH THE DURATION.    #9951
022940 77  WS-EVENT-END-TS            PIC X(19).
022950 77  WS-DUR-DAYS                PIC S9(05) COMP.
022960 77  WS-DUR-HOURS               PIC S9(05) COMP.
022970 77  WS-DUR-MINUTES             PIC S9(05) COMP.
022980 77  WS-DUR-SECONDS             PIC S9(05) COMP.
022990 77  WS-DUR-REM-SEC             PIC S9(09) COMP.
022995 77  WS-DUR-DAY-CTR             PIC S9(05) COMP.
023000*****************************************************************
023100*    GRAND TOTALS - BOOKKEEPING ONLY, NO REPORT FILE FOR THIS    *
023200*    ALTERNATE ENGINE.                                          *
023300*****************************************************************
023400 77  WS-GRAND-ENERGY-WH         PIC S9(11)V99 COMP-3.
023500 77  WS-GRAND-CO2-KG            PIC S9(07)V99 COMP-3.
023600 PROCEDURE DIVISION.
023700 000-MAINLINE.
023800     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
023900     PERFORM 350-ACCUM-EVENT-STATS THRU 350-EXIT.
024000     PERFORM 500-SIMULATE-ALL THRU 500-EXIT.
024100     PERFORM 600-CARBON-AND-TOTALS THRU 600-EXIT.
024200     PERFORM 610-WRITE-ALTOUT THRU 610-EXIT.
024300     PERFORM 900-CLEANUP THRU 900-EXIT.
024400     STOP RUN.
024500 100-HOUSEKEEPING.
024600     OPEN INPUT MSTIN.
024700     OPEN OUTPUT ALTOUT.
024800     PERFORM 300-READ-MSTIN THRU 300-EXIT.
024900     PERFORM 310-LOAD-MASTER THRU 310-EXIT
025000             UNTIL MI-EOF.
025100     PERFORM 120-COMPUTE-WINDOW THRU 120-EXIT.
025200     PERFORM 150-BUILD-SLICE-BOUNDARIES THRU 150-EXIT.
025300     PERFORM 200-BUILD-INVENTORY THRU 200-EXIT.
025400 100-EXIT.
025500     EXIT.
025600*****************************************************************
025700*    120-SERIES - TRAILING 7-DAY WINDOW, NO INTRINSIC FUNCTIONS *
025800*****************************************************************
025900 120-COMPUTE-WINDOW.
026000     ACCEPT WS-RAW-DATE-AREA FROM DATE YYYYMMDD.
026100     ACCEPT WS-RAW-TIME-AREA FROM TIME.
026200     MOVE WS-CUR-YYYY TO WS-WINDOW-END(1:4).
026300     MOVE '-'         TO WS-WINDOW-END(5:1).
026400     MOVE WS-CUR-MM   TO WS-WINDOW-END(6:2).
026500     MOVE '-'         TO WS-WINDOW-END(8:1).
026600     MOVE WS-CUR-DD   TO WS-WINDOW-END(9:2).
026700     MOVE 'T'         TO WS-WINDOW-END(11:1).
026800     MOVE WS-CUR-HH   TO WS-WINDOW-END(12:2).
026900     MOVE ':'         TO WS-WINDOW-END(14:1).
027000     MOVE WS-CUR-MN   TO WS-WINDOW-END(15:2).
027100     MOVE ':'         TO WS-WINDOW-END(17:1).
027200     MOVE WS-CUR-SS   TO WS-WINDOW-END(18:2).
027300     PERFORM 125-LEAP-CHECK THRU 125-EXIT.
027400     COMPUTE WS-WIN-DAY = WS-CUR-DD - 7.
027500     IF WS-WIN-DAY > 0
027600         MOVE WS-CUR-YYYY TO WS-WIN-YYYY
027700         MOVE WS-CUR-MM   TO WS-WIN-MM
027800         MOVE WS-WIN-DAY  TO WS-WIN-DD
027900     ELSE
028000         IF WS-CUR-MM = 1
028100             COMPUTE WS-WIN-YYYY = WS-CUR-YYYY - 1
028200             MOVE 12 TO WS-WIN-MM
028300         ELSE
028400             MOVE WS-CUR-YYYY TO WS-WIN-YYYY
028500             COMPUTE WS-WIN-MM = WS-CUR-MM - 1
028600         END-IF
028700         COMPUTE WS-WIN-DD = WS-DIM(WS-WIN-MM) + WS-WIN-DAY
028800     END-IF.
028900     MOVE WS-WIN-YYYY TO WS-WINDOW-START(1:4).
029000     MOVE '-'         TO WS-WINDOW-START(5:1).
029100     MOVE WS-WIN-MM   TO WS-WINDOW-START(6:2).
029200     MOVE '-'         TO WS-WINDOW-START(8:1).
029300     MOVE WS-WIN-DD   TO WS-WINDOW-START(9:2).
029400     MOVE 'T'         TO WS-WINDOW-START(11:1).
029500     MOVE WS-CUR-HH   TO WS-WINDOW-START(12:2).
029600     MOVE ':'         TO WS-WINDOW-START(14:1).
029700     MOVE WS-CUR-MN   TO WS-WINDOW-START(15:2).
029800     MOVE ':'         TO WS-WINDOW-START(17:1).
029900     MOVE WS-CUR-SS   TO WS-WINDOW-START(18:2).
030000 120-EXIT.
030100     EXIT.
030200 125-LEAP-CHECK.
030300     MOVE 28 TO WS-DIM(2).
030400     IF WS-CUR-MM = 3
030500         DIVIDE WS-CUR-YYYY BY 4 GIVING WS-LEAP-Q
030600                 REMAINDER WS-LEAP-R4
030700         IF WS-LEAP-R4 = 0
030800             DIVIDE WS-CUR-YYYY BY 100 GIVING WS-LEAP-Q
030900                     REMAINDER WS-LEAP-R100
031000             IF WS-LEAP-R100 NOT = 0
031100                 MOVE 29 TO WS-DIM(2)
031200             ELSE
031300                 DIVIDE WS-CUR-YYYY BY 400 GIVING WS-LEAP-Q
031400                         REMAINDER WS-LEAP-R400
031500                 IF WS-LEAP-R400 = 0
031600                     MOVE 29 TO WS-DIM(2)
031700                 END-IF
031800             END-IF
031900         END-IF
032000     END-IF.
032100 125-EXIT.
032200     EXIT.
032300*****************************************************************
032400*    150-SERIES - BUILD THE 169 HOURLY SLICE BOUNDARIES         *
032500*****************************************************************
032600 150-BUILD-SLICE-BOUNDARIES.
032700     MOVE WS-WINDOW-START(1:4)  TO WS-SLICE-YYYY.
032800     MOVE WS-WINDOW-START(6:2)  TO WS-SLICE-MM.
032900     MOVE WS-WINDOW-START(9:2)  TO WS-SLICE-DD.
033000     MOVE WS-WINDOW-START(12:2) TO WS-SLICE-HH.
033100     MOVE WS-WINDOW-START(15:2) TO WS-SLICE-MN.
033200     MOVE WS-WINDOW-START(18:2) TO WS-SLICE-SS.
033300     MOVE WS-WINDOW-START TO WS-SLICE-BOUNDARY-TS(1).
033400     PERFORM 151-BUILD-ONE-BOUNDARY THRU 151-EXIT
033500             VARYING BND-IDX FROM 2 BY 1 UNTIL BND-IDX > 169.
033600 150-EXIT.
033700     EXIT.
033800 151-BUILD-ONE-BOUNDARY.
033900     PERFORM 152-ADVANCE-ONE-HOUR THRU 152-EXIT.
034000     MOVE WS-SLICE-YYYY TO WS-SLICE-BOUNDARY-TS(BND-IDX)(1:4).
034100     MOVE '-'           TO WS-SLICE-BOUNDARY-TS(BND-IDX)(5:1).
034200     MOVE WS-SLICE-MM   TO WS-SLICE-BOUNDARY-TS(BND-IDX)(6:2).
034300     MOVE '-'           TO WS-SLICE-BOUNDARY-TS(BND-IDX)(8:1).
034400     MOVE WS-SLICE-DD   TO WS-SLICE-BOUNDARY-TS(BND-IDX)(9:2).
034500     MOVE 'T'           TO WS-SLICE-BOUNDARY-TS(BND-IDX)(11:1).
034600     MOVE WS-SLICE-HH   TO WS-SLICE-BOUNDARY-TS(BND-IDX)(12:2).
034700     MOVE ':'           TO WS-SLICE-BOUNDARY-TS(BND-IDX)(14:1).
034800     MOVE WS-SLICE-MN   TO WS-SLICE-BOUNDARY-TS(BND-IDX)(15:2).
034900     MOVE ':'           TO WS-SLICE-BOUNDARY-TS(BND-IDX)(17:1).
035000     MOVE WS-SLICE-SS   TO WS-SLICE-BOUNDARY-TS(BND-IDX)(18:2).
035100 151-EXIT.
035200     EXIT.
035300 152-ADVANCE-ONE-HOUR.
035400     ADD 1 TO WS-SLICE-HH.
035500     IF WS-SLICE-HH > 23
035600         MOVE 0 TO WS-SLICE-HH
035700         PERFORM 153-ADVANCE-ONE-DAY THRU 153-EXIT
035800     END-IF.
035900 152-EXIT.
036000     EXIT.
036100 153-ADVANCE-ONE-DAY.
036200     ADD 1 TO WS-SLICE-DD.
036300     PERFORM 154-LEAP-CHECK-SLICE THRU 154-EXIT.
036400     IF WS-SLICE-DD > WS-DIM(WS-SLICE-MM)
036500         MOVE 1 TO WS-SLICE-DD
036600         ADD 1 TO WS-SLICE-MM
036700         IF WS-SLICE-MM > 12
036800             MOVE 1 TO WS-SLICE-MM
036900             ADD 1 TO WS-SLICE-YYYY
037000         END-IF
037100     END-IF.
037200 153-EXIT.
037300     EXIT.
037400 154-LEAP-CHECK-SLICE.
037500     MOVE 28 TO WS-DIM(2).
037600     DIVIDE WS-SLICE-YYYY BY 4 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R4.
037700     IF WS-LEAP-R4 = 0
037800         DIVIDE WS-SLICE-YYYY BY 100 GIVING WS-LEAP-Q
037900                 REMAINDER WS-LEAP-R100
038000         IF WS-LEAP-R100 NOT = 0
038100             MOVE 29 TO WS-DIM(2)
038200         ELSE
038300             DIVIDE WS-SLICE-YYYY BY 400 GIVING WS-LEAP-Q
038400                     REMAINDER WS-LEAP-R400
038500             IF WS-LEAP-R400 = 0
038600                 MOVE 29 TO WS-DIM(2)
038700             END-IF
038800         END-IF
038900     END-IF.
039000 154-EXIT.
039100     EXIT.
039105*****************************************************************
039110*    155-SERIES - EVENT END = START + DURATION-SEC, REUSING THE  *
039115*    SAME SLICE-BOUNDARY SCRATCH FIELDS AND DAY/LEAP PARAGRAPHS  *
039120*    THE 150-SERIES USES TO BUILD THE HOUR BOUNDARIES.  ADDED    *
039125*    04/09/04 DMT, TICKET #9951 - STORED END-TS CAN BE BLANK OR  *
039130*    DISAGREE WITH DURATION-SEC AND MUST NOT DRIVE THE OVERLAP   *
039135*    TEST IN 520-APPLY-MODIFIERS.                                *
039140*****************************************************************
039145 155-COMPUTE-EVENT-END.
039150     MOVE SPACES TO WS-EVENT-END-TS.
039155     IF MST-START-TS(MST-IDX) NOT = SPACES
039160         MOVE MST-START-TS(MST-IDX)(1:4)  TO WS-SLICE-YYYY
039165         MOVE MST-START-TS(MST-IDX)(6:2)  TO WS-SLICE-MM
039170         MOVE MST-START-TS(MST-IDX)(9:2)  TO WS-SLICE-DD
039175         MOVE MST-START-TS(MST-IDX)(12:2) TO WS-SLICE-HH
039180         MOVE MST-START-TS(MST-IDX)(15:2) TO WS-SLICE-MN
039185         MOVE MST-START-TS(MST-IDX)(18:2) TO WS-SLICE-SS
039190         DIVIDE MST-DURATION-SEC(MST-IDX) BY 86400
039195                 GIVING WS-DUR-DAYS REMAINDER WS-DUR-REM-SEC
039200         DIVIDE WS-DUR-REM-SEC BY 3600
039205                 GIVING WS-DUR-HOURS REMAINDER WS-DUR-REM-SEC
039210         DIVIDE WS-DUR-REM-SEC BY 60
039215                 GIVING WS-DUR-MINUTES REMAINDER WS-DUR-SECONDS
039220         ADD WS-DUR-SECONDS TO WS-SLICE-SS
039225         IF WS-SLICE-SS > 59
039230             SUBTRACT 60 FROM WS-SLICE-SS
039235             ADD 1 TO WS-DUR-MINUTES
039240         END-IF
039245         ADD WS-DUR-MINUTES TO WS-SLICE-MN
039250         IF WS-SLICE-MN > 59
039255             SUBTRACT 60 FROM WS-SLICE-MN
039260             ADD 1 TO WS-DUR-HOURS
039265         END-IF
039270         ADD WS-DUR-HOURS TO WS-SLICE-HH
039275         IF WS-SLICE-HH > 23
039280             SUBTRACT 24 FROM WS-SLICE-HH
039285             ADD 1 TO WS-DUR-DAYS
039290         END-IF
039295         PERFORM 153-ADVANCE-ONE-DAY THRU 153-EXIT
039300                 VARYING WS-DUR-DAY-CTR FROM 1 BY 1
039305                 UNTIL WS-DUR-DAY-CTR > WS-DUR-DAYS
039310         MOVE WS-SLICE-YYYY TO WS-EVENT-END-TS(1:4)
039315         MOVE '-'           TO WS-EVENT-END-TS(5:1)
039320         MOVE WS-SLICE-MM   TO WS-EVENT-END-TS(6:2)
039325         MOVE '-'           TO WS-EVENT-END-TS(8:1)
039330         MOVE WS-SLICE-DD   TO WS-EVENT-END-TS(9:2)
039335         MOVE 'T'           TO WS-EVENT-END-TS(11:1)
039340         MOVE WS-SLICE-HH   TO WS-EVENT-END-TS(12:2)
039345         MOVE ':'           TO WS-EVENT-END-TS(14:1)
039350         MOVE WS-SLICE-MN   TO WS-EVENT-END-TS(15:2)
039355         MOVE ':'           TO WS-EVENT-END-TS(17:1)
039360         MOVE WS-SLICE-SS   TO WS-EVENT-END-TS(18:2)
039365     END-IF.
039370 155-EXIT.
039375     EXIT.
039380*****************************************************************
039385*    200-SERIES - BUILD THE FIXED 36-RESOURCE INVENTORY         *
039400*****************************************************************
039500 200-BUILD-INVENTORY.
039600     MOVE 0 TO WS-ALT-COUNT.
039700     PERFORM 201-INIT-ONE-TYPE THRU 201-EXIT
039800             VARYING BAS-IDX FROM 1 BY 1 UNTIL BAS-IDX > 4.
039900 200-EXIT.
040000     EXIT.
040100 201-INIT-ONE-TYPE.
040200     PERFORM 202-INIT-ONE-RESOURCE THRU 202-EXIT
040300             VARYING WS-SUFFIX FROM 1 BY 1
040400             UNTIL WS-SUFFIX > BAS-INVENTORY-COUNT(BAS-IDX).
040500 201-EXIT.
040600     EXIT.
040700 202-INIT-ONE-RESOURCE.
040800     PERFORM 203-BUILD-RESOURCE-ID THRU 203-EXIT.
040900     ADD 1 TO WS-ALT-COUNT.
041000     SET ALT-IDX TO WS-ALT-COUNT.
041100     MOVE WS-BUILT-ID                TO ALT-RESOURCE-ID(ALT-IDX).
041200     MOVE BAS-RESOURCE-TYPE(BAS-IDX) TO ALT-RESOURCE-TYPE(ALT-IDX).
041300     MOVE BAS-IDX                    TO ALT-TYPE-IDX(ALT-IDX).
041400     MOVE 0                          TO ALT-ENERGY-WH(ALT-IDX).
041500     MOVE 0                          TO ALT-EVENT-COUNT(ALT-IDX).
041600     MOVE 0                          TO ALT-PROB-TOTAL(ALT-IDX).
041700 202-EXIT.
041800     EXIT.
041900 203-BUILD-RESOURCE-ID.
042000     MOVE WS-SUFFIX TO WS-SUFFIX-DISPLAY.
042100     IF WS-SUFFIX-DISPLAY(1:1) = '0'
042200         STRING BAS-RESOURCE-TYPE(BAS-IDX) DELIMITED BY SPACE
042300                '_' DELIMITED BY SIZE
042400                WS-SUFFIX-DISPLAY(2:1) DELIMITED BY SIZE
042500                INTO WS-BUILT-ID
042600     ELSE
042700         STRING BAS-RESOURCE-TYPE(BAS-IDX) DELIMITED BY SPACE
042800                '_' DELIMITED BY SIZE
042900                WS-SUFFIX-DISPLAY DELIMITED BY SIZE
043000                INTO WS-BUILT-ID
043100     END-IF.
043200 203-EXIT.
043300     EXIT.
043400*****************************************************************
043500*    300-SERIES - LOAD THE MASTER EVENT STORE INTO A TABLE       *
043600*****************************************************************
043700 300-READ-MSTIN.
043800     READ MSTIN INTO WS-STORE-REC
043900         AT END
044000             MOVE '10' TO WS-MSTIN-STATUS
044100     END-READ.
044200 300-EXIT.
044300     EXIT.
044400 310-LOAD-MASTER.
044500     ADD 1 TO WS-MASTER-COUNT.
044600     SET MST-IDX TO WS-MASTER-COUNT.
044700     MOVE STO-RESOURCE-ID   TO MST-RESOURCE-ID(MST-IDX).
044800     MOVE STO-RESOURCE-TYPE TO MST-RESOURCE-TYPE(MST-IDX).
044900     MOVE STO-EVENT-ID      TO MST-EVENT-ID(MST-IDX).
045000     MOVE STO-EVENT-TYPE    TO MST-EVENT-TYPE(MST-IDX).
045100     MOVE STO-START-TS      TO MST-START-TS(MST-IDX).
045200     MOVE STO-END-TS        TO MST-END-TS(MST-IDX).
045300     MOVE STO-DURATION-SEC  TO MST-DURATION-SEC(MST-IDX).
045400     MOVE STO-FAILURE-PROB  TO MST-FAILURE-PROB(MST-IDX).
045500     MOVE STO-STORED-TS     TO MST-STORED-TS(MST-IDX).
045600     PERFORM 300-READ-MSTIN THRU 300-EXIT.
045700 310-EXIT.
045800     EXIT.
045900*****************************************************************
046000*    350-SERIES - EVENT COUNT / FAILURE PROB FOR EACH RESOURCE, *
046100*    WINDOW EVENTS ONLY - ENERGY ITSELF COMES FROM THE HOURLY   *
046200*    SIMULATION BELOW, NOT FROM THIS PASS.                      *
046300*****************************************************************
046400 350-ACCUM-EVENT-STATS.
046500     PERFORM 360-ACCUM-ONE-EVENT THRU 360-EXIT
046600             VARYING MST-IDX FROM 1 BY 1
046700             UNTIL MST-IDX > WS-MASTER-COUNT.
046800 350-EXIT.
046900     EXIT.
047000 360-ACCUM-ONE-EVENT.
047100     IF MST-START-TS(MST-IDX) NOT = SPACES
047200        AND MST-START-TS(MST-IDX) NOT < WS-WINDOW-START
047300        AND MST-START-TS(MST-IDX) NOT > WS-WINDOW-END
047400         PERFORM 365-FIND-ALT-ROW THRU 365-EXIT
047500         IF SUM-ROW-FOUND
047600             ADD 1 TO ALT-EVENT-COUNT(ALT-IDX)
047700             ADD MST-FAILURE-PROB(MST-IDX) TO ALT-PROB-TOTAL(ALT-IDX)
047800         END-IF
047900     END-IF.
048000 360-EXIT.
048100     EXIT.
048200 365-FIND-ALT-ROW.
048300     MOVE 'N' TO WS-FOUND-SW.
048400     SET ALT-IDX TO 1.
048500     SEARCH WS-ALT-ENTRY
048600         AT END
048700             CONTINUE
048800         WHEN ALT-RESOURCE-ID(ALT-IDX) = MST-RESOURCE-ID(MST-IDX)
048900             MOVE 'Y' TO WS-FOUND-SW
049000     END-SEARCH.
049100 365-EXIT.
049200     EXIT.
049300*****************************************************************
049400*    500-SERIES - HOUR-BY-HOUR SIMULATION, ONE RESOURCE AT A    *
049500*    TIME, 168 ONE-HOUR SLICES PER RESOURCE.                   *
049600*****************************************************************
049700 500-SIMULATE-ALL.
049800     PERFORM 501-SIMULATE-ONE-RESOURCE THRU 501-EXIT
049900             VARYING ALT-IDX FROM 1 BY 1 UNTIL ALT-IDX > WS-ALT-COUNT.
050000 500-EXIT.
050100     EXIT.
050200 501-SIMULATE-ONE-RESOURCE.
050300     SET PRF-IDX TO ALT-TYPE-IDX(ALT-IDX).
050400     PERFORM 510-SIMULATE-ONE-HOUR THRU 510-EXIT
050500             VARYING WS-HR-IDX FROM 1 BY 1 UNTIL WS-HR-IDX > 168.
050600 501-EXIT.
050700     EXIT.
050800 510-SIMULATE-ONE-HOUR.
050900     SET BND-IDX TO WS-HR-IDX.
051000     MOVE WS-SLICE-BOUNDARY-TS(BND-IDX)(12:2) TO WS-EVENT-HOUR.
051100     IF WS-EVENT-HOUR >= 8 AND WS-EVENT-HOUR < 20
051200         MOVE PRF-DAY-POWER(PRF-IDX)   TO WS-SLICE-POWER
051300     ELSE
051400         MOVE PRF-NIGHT-POWER(PRF-IDX) TO WS-SLICE-POWER
051500     END-IF.
051600     MOVE 0 TO WS-EFFECTIVE-MOD.
051700     PERFORM 520-APPLY-MODIFIERS THRU 520-EXIT
051800             VARYING MST-IDX FROM 1 BY 1
051900             UNTIL MST-IDX > WS-MASTER-COUNT.
052000     IF WS-EFFECTIVE-MOD < -1.00
052100         MOVE -1.00 TO WS-EFFECTIVE-MOD
052200     END-IF.
052300     COMPUTE WS-SLICE-ENERGY ROUNDED =
052400             WS-SLICE-POWER * (1 + WS-EFFECTIVE-MOD).
052500     ADD WS-SLICE-ENERGY TO ALT-ENERGY-WH(ALT-IDX).
052600 510-EXIT.
052700     EXIT.
052800 520-APPLY-MODIFIERS.
052810     PERFORM 155-COMPUTE-EVENT-END THRU 155-EXIT.
052900     IF MST-RESOURCE-ID(MST-IDX) = ALT-RESOURCE-ID(ALT-IDX)
053000         COMPUTE WS-NEXT-BND-IDX = WS-HR-IDX + 1
053100         SET BND-IDX TO WS-NEXT-BND-IDX
053200         IF MST-START-TS(MST-IDX) > WS-SLICE-BOUNDARY-TS(WS-HR-IDX)
053300             MOVE MST-START-TS(MST-IDX) TO WS-OVERLAP-START
053400         ELSE
053500             MOVE WS-SLICE-BOUNDARY-TS(WS-HR-IDX) TO WS-OVERLAP-START
053600         END-IF
053700         IF WS-EVENT-END-TS < WS-SLICE-BOUNDARY-TS(BND-IDX)
053800             MOVE WS-EVENT-END-TS TO WS-OVERLAP-END
053900         ELSE
054000             MOVE WS-SLICE-BOUNDARY-TS(BND-IDX) TO WS-OVERLAP-END
054100         END-IF
054200         IF WS-OVERLAP-START < WS-OVERLAP-END
054300             PERFORM 525-LOOKUP-MODIFIER THRU 525-EXIT
054400             ADD WS-THIS-MOD TO WS-EFFECTIVE-MOD
054500         END-IF
054600     END-IF.
054700 520-EXIT.
054800     EXIT.
054900 525-LOOKUP-MODIFIER.
055000     MOVE 0 TO WS-THIS-MOD.
055100     SET MOD-IDX TO 1.
055200     SEARCH WS-MODIFIER-ENTRY
055300         AT END
055400             MOVE 0 TO WS-THIS-MOD
055500         WHEN MOD-EVENT-TYPE(MOD-IDX) = MST-EVENT-TYPE(MST-IDX)
055600             MOVE MOD-VALUE(MOD-IDX) TO WS-THIS-MOD
055700     END-SEARCH.
055800 525-EXIT.
055900     EXIT.
056000*****************************************************************
056100*    600-SERIES - CO2 PER RESOURCE, 0.475 KG/KWH, AND GRAND      *
056200*    TOTALS.                                                    *
056300*****************************************************************
056400 600-CARBON-AND-TOTALS.
056500     MOVE 0 TO WS-GRAND-ENERGY-WH.
056600     MOVE 0 TO WS-GRAND-CO2-KG.
056700     PERFORM 605-CARBON-ONE-RESOURCE THRU 605-EXIT
056800             VARYING ALT-IDX FROM 1 BY 1 UNTIL ALT-IDX > WS-ALT-COUNT.
056900 600-EXIT.
057000     EXIT.
057100 605-CARBON-ONE-RESOURCE.
057200     COMPUTE ALT-ENERGY-KWH(ALT-IDX) ROUNDED =
057300             ALT-ENERGY-WH(ALT-IDX) / 1000.
057400     COMPUTE ALT-CO2-KG(ALT-IDX) ROUNDED =
057500             ALT-ENERGY-KWH(ALT-IDX) * 0.475.
057600     IF ALT-EVENT-COUNT(ALT-IDX) > 0
057700         COMPUTE ALT-AVG-PROB(ALT-IDX) ROUNDED =
057800                 ALT-PROB-TOTAL(ALT-IDX) / ALT-EVENT-COUNT(ALT-IDX)
057900     ELSE
058000         MOVE 0 TO ALT-AVG-PROB(ALT-IDX)
058100     END-IF.
058200     ADD ALT-ENERGY-WH(ALT-IDX) TO WS-GRAND-ENERGY-WH.
058300     ADD ALT-CO2-KG(ALT-IDX)    TO WS-GRAND-CO2-KG.
058400 605-EXIT.
058500     EXIT.
058600*****************************************************************
058700*    610-SERIES - ONE SUMMARY RECORD PER INVENTORY RESOURCE      *
058800*****************************************************************
058900 610-WRITE-ALTOUT.
059000     PERFORM 611-WRITE-ONE-ALTOUT THRU 611-EXIT
059100             VARYING ALT-IDX FROM 1 BY 1 UNTIL ALT-IDX > WS-ALT-COUNT.
059200 610-EXIT.
059300     EXIT.
059400 611-WRITE-ONE-ALTOUT.
059500     MOVE ALT-RESOURCE-ID(ALT-IDX)   TO SRC-RESOURCE-ID.
059600     MOVE ALT-RESOURCE-TYPE(ALT-IDX) TO SRC-RESOURCE-TYPE.
059700     MOVE ALT-ENERGY-KWH(ALT-IDX)    TO SRC-ENERGY-KWH.
059800     MOVE ALT-CO2-KG(ALT-IDX)        TO SRC-CO2-KG.
059900     MOVE ALT-AVG-PROB(ALT-IDX)      TO SRC-AVG-FAILURE-PROB.
060000     MOVE ALT-EVENT-COUNT(ALT-IDX)   TO SRC-EVENT-COUNT.
060100     WRITE ALTOUT-REC FROM WS-SUM-OUT-REC.
060200 611-EXIT.
060300     EXIT.
060400 900-CLEANUP.
060500     CLOSE MSTIN.
060600     CLOSE ALTOUT.
060700 900-EXIT.
060800     EXIT.
